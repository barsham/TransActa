000100* VLOG.cpybk
000200*****************************************************************
000300* LINKAGE AREA FOR CALL "AS2VLOG" - DATABASE LOGGER (AUDIT LOG)
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* AS2001 08/03/2026 HULIME  INITIAL VERSION.  REQ# SWH-004.       SWH004
000800*****************************************************************
000900 01  WK-C-VLOG-RECORD.
001000     05  WK-C-VLOG-INPUT.
001100         10  WK-C-VLOG-TRANSACTION-ID    PIC X(17).
001200         10  WK-C-VLOG-DIRECTION         PIC X(10).
001300         10  WK-C-VLOG-MTI               PIC X(04).
001400         10  WK-C-VLOG-DE03-PROCD        PIC X(06).
001500         10  WK-C-VLOG-DE04-AMOUNT       PIC 9(12).
001600         10  WK-C-VLOG-DE07-DATETIME     PIC X(10).
001700         10  WK-C-VLOG-DE11-STAN         PIC X(06).
001800         10  WK-C-VLOG-DE37-RRN          PIC X(12).
001900         10  WK-C-VLOG-DE39-RESPCD       PIC X(02).
002000         10  WK-C-VLOG-DE41-TERMID       PIC X(08).
002100         10  WK-C-VLOG-DE42-MERCHID      PIC X(15).
002200         10  WK-C-VLOG-DE02-PAN          PIC X(19).
002300         10  WK-C-VLOG-DE35-TRACK2       PIC X(37).
002400         10  WK-C-VLOG-DE52-PINDATA      PIC X(16).
002500         10  FILLER                      PIC X(01).
002600     05  WK-C-VLOG-OUTPUT.
002700         10  WK-C-VLOG-STATUS-SW         PIC X(01).
002800             88  WK-C-VLOG-OK            VALUE "Y".
002900             88  WK-C-VLOG-FAILED        VALUE "N".
003000         10  FILLER                      PIC X(01).
003100
003200
