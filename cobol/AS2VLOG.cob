000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AS2VLOG.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MERIDIAN NATIONAL BANK - EDP SERVICES.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - EDP SERVICES ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE - THE AUDIT LOGGER FOR
001200*               THE AS2805 SWITCH.  APPENDS ONE TRANSACTION-LOG
001300*               RECORD TO TSWLOGF FOR EVERY INBOUND OR OUTBOUND
001400*               MESSAGE, MASKING PAN/TRACK-2/PIN DATA, AND KEEPS
001500*               THE SINGLE-RECORD SYSTEM-STATUS FILE (TSWSTAF)
001600*               CURRENT.  A LOGGING FAILURE IS REPORTED BACK TO
001700*               THE CALLER BUT DOES NOT ABORT THE RUN - THE
001800*               CALLING TRANSACTION IS STILL COMPLETED.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* SWH-002 10/07/1989 MWEE    INITIAL VERSION - PHASE 1 OF THE     SWH002
002400*                             CARD AUTHORIZATION SWITCH PROJECT.
002500*-----------------------------------------------------------------
002600* SWH-023 19/03/1992 MWEE    PAN MASKING RULE ADDED - FIRST 6 /   SWH023
002700*                             LAST 4 ONLY, REST STARRED OUT, PER
002800*                             CARD-DATA SECURITY STANDARD 92-01.
002900*-----------------------------------------------------------------
003000* SWH-066 01/12/1998 MYEO    YEAR 2000 - LOG TIMESTAMP AND STATUS SWH066
003100*                             TIMESTAMPS NOW BUILT FROM THE
003200*                             CENTURY-WINDOWED FIELDS IN AS2WMS.
003300*-----------------------------------------------------------------
003400* SWH-097 20/05/2006 TLIM    SYSTEM-STATUS FILE INITIALISATION    SWH097
003500*                             ADDED - FIRST RUN AGAINST AN EMPTY
003600*                             TSWSTAF NOW BUILDS RECORD 1 RATHER
003700*                             THAN ABENDING ON RECORD-NOT-FOUND.
003800*-----------------------------------------------------------------
003900* SWH-140 09/08/2019 ARAZAK  LOGGING FAILURES NO LONGER ABEND THE SWH140
004000*                             CALLER - STATUS RETURNED AS "N" AND
004100*                             PROCESSING CONTINUES.  REQ# OPS-231.
004200*-----------------------------------------------------------------
004300* SWH-151 02/03/2026 HULIME  REPOINTED TO NEW AS2WMS COMMON AREA  SWH151
004400*                             (SPLIT OUT OF SHARED ASCMWS).  NO
004500*                             LOGIC CHANGE.
004600*-----------------------------------------------------------------
004700* SWH-152 09/08/2026 HULIME  TWO FIXES FROM CARD-DATA SECURITY    SWH152
004800*                             STANDARD 92-01 REVIEW.  (1) LAST4 OF
004900*                             THE MASKED PAN WAS PULLED FROM A
005000*                             FIXED POSITION, WHICH ONLY WORKS
005100*                             WHEN THE PAN FILLS ALL 19 BYTES - A
005200*                             SHORTER, SPACE-PADDED PAN GAVE ONE
005300*                             REAL DIGIT AND THREE BLANKS INSTEAD
005400*                             OF THE TRUE LAST FOUR.  NOW SCANS
005500*                             BACK FROM THE END OF THE FIELD FOR
005600*                             THE PAN'S OWN LAST BYTE FIRST.  (2)
005700*                             THE FIELD-4 (AMOUNT) LINE IN THE RAW
005800*                             MESSAGE DUMP WAS UNGUARDED AND FIRED
005900*                             ON EVERY MESSAGE, INCLUDING REVERSAL
006000*                             AND NETWORK MANAGEMENT MESSAGES THAT
006100*                             NEVER CARRY AN AMOUNT - NOW GUARDED
006200*                             LIKE EVERY OTHER FIELD IN THE DUMP.
006300*=================================================================
006400 EJECT
006500**********************
006600 ENVIRONMENT DIVISION.
006700**********************
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.  IBM-AS400.
007000 OBJECT-COMPUTER.  IBM-AS400.
007100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007200                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
007300                   UPSI-0 IS UPSI-SWITCH-0
007400                     ON STATUS IS U0-ON
007500                     OFF STATUS IS U0-OFF.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT TSWLOGF ASSIGN TO DATABASE-TSWLOGF
008000            ORGANIZATION      IS LINE SEQUENTIAL
008100            FILE STATUS       IS WK-C-FILE-STATUS.
008200*
008300     SELECT TSWSTAF ASSIGN TO DATABASE-TSWSTAF
008400            ORGANIZATION      IS RELATIVE
008500            ACCESS MODE       IS RANDOM
008600            RELATIVE KEY      IS WK-C-VLOG-REL-KEY
008700            FILE STATUS       IS WK-C-FILE-STATUS.
008800*
008900 EJECT
009000***************
009100 DATA DIVISION.
009200***************
009300 FILE SECTION.
009400***************
009500 FD  TSWLOGF
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS TSWLOG-RECORD.
009800 COPY AS2LOG.
009900*
010000 FD  TSWSTAF
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS TSWSTA-RECORD.
010300 COPY AS2STA.
010400*
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                        PIC X(24)        VALUE
010900     "** PROGRAM AS2VLOG **".
011000*
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200 COPY AS2WMS.
011300*
011400 01  WK-C-VLOG-REL-KEY             PIC S9(04) COMP VALUE +1.
011500*
011600 01  WK-C-VLOG-FIELD-TAGS.
011700*                                   FIELD NUMBERS FOR THE RAW
011800*                                   MESSAGE DUMP - ONLY THE DE'S
011900*                                   THE CALLER PASSES US ARE
012000*                                   EVER DUMPED (SEE VLOG.cpybk -
012100*                                   DE-38 AND DE-70 ARE NOT
012200*                                   CARRIED IN THE INPUT AREA).
012300     05  WK-C-VLOG-TAG-02          PIC X(02) VALUE "2".
012400     05  WK-C-VLOG-TAG-03          PIC X(02) VALUE "3".
012500     05  WK-C-VLOG-TAG-04          PIC X(02) VALUE "4".
012600     05  WK-C-VLOG-TAG-07          PIC X(02) VALUE "7".
012700     05  WK-C-VLOG-TAG-11          PIC X(02) VALUE "11".
012800     05  WK-C-VLOG-TAG-35          PIC X(02) VALUE "35".
012900     05  WK-C-VLOG-TAG-37          PIC X(02) VALUE "37".
013000     05  WK-C-VLOG-TAG-39          PIC X(02) VALUE "39".
013100     05  WK-C-VLOG-TAG-41          PIC X(02) VALUE "41".
013200     05  WK-C-VLOG-TAG-42          PIC X(02) VALUE "42".
013300     05  WK-C-VLOG-TAG-52          PIC X(02) VALUE "52".
013400     05  FILLER                    PIC X(01).
013500*
013600 01  WK-C-VLOG-DUMP-WORK.
013700     05  WK-C-VLOG-DUMP-LINE-NO    PIC S9(03) COMP VALUE ZERO.
013800*                                   SWH-152 - LAST-NON-SPACE      SWH152
013900*                                   SUBSCRIPT FOR THE PAN LENGTH
014000*                                   SCAN BELOW.
014100     05  WK-C-VLOG-PAN-IX          PIC S9(04) COMP.
014200     05  WK-C-VLOG-DUMP-AMT-EDIT   PIC X(12).
014300     05  WK-C-VLOG-DUMP-PAN-EDIT   PIC X(19).
014400     05  WK-C-VLOG-DUMP-TAG        PIC X(02).
014500     05  WK-C-VLOG-DUMP-VAL        PIC X(37).
014600     05  FILLER                    PIC X(01).
014700*
014800 01  WK-C-VLOG-PAN-CHECK REDEFINES WK-C-VLOG-DUMP-PAN-EDIT.
014900     05  WK-C-VLOG-PAN-FIRST6      PIC X(06).
015000     05  WK-C-VLOG-PAN-STARS       PIC X(06).
015100     05  WK-C-VLOG-PAN-LAST4       PIC X(04).
015200     05  FILLER                    PIC X(03).
015300*
015400*****************
015500 LINKAGE SECTION.
015600*****************
015700 COPY VLOG.
015800 EJECT
015900***************************************************
016000 PROCEDURE DIVISION USING WK-C-VLOG-RECORD.
016100***************************************************
016200 MAIN-MODULE.
016300     MOVE    "N"                     TO    WK-C-VLOG-STATUS-SW.
016400     PERFORM A000-PROCESS-CALLED-ROUTINE
016500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
016600     EXIT PROGRAM.
016700*
016800*---------------------------------------------------------------*
016900* A000 - APPEND THE AUDIT RECORD THEN REFRESH THE STATUS RECORD.
017000*        A FAILURE ON EITHER STEP SETS THE OUTPUT SWITCH TO "N"
017100*        AND RETURNS - THE CALLER CONTINUES REGARDLESS.
017200*---------------------------------------------------------------*
017300 A000-PROCESS-CALLED-ROUTINE.
017400     PERFORM B000-WRITE-LOG-RECORD
017500        THRU B099-WRITE-LOG-RECORD-EX.
017600     IF      NOT WK-C-VLOG-OK
017700             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017800*
017900     PERFORM C000-UPDATE-SYSTEM-STATUS
018000        THRU C099-UPDATE-SYSTEM-STATUS-EX.
018100*
018200 A099-PROCESS-CALLED-ROUTINE-EX.
018300     EXIT.
018400*
018500*---------------------------------------------------------------*
018600* B000 - BUILD AND APPEND ONE TRANSACTION-LOG-RECORD.
018700*---------------------------------------------------------------*
018800 B000-WRITE-LOG-RECORD.
018900     MOVE    WK-C-VLOG-TRANSACTION-ID TO   TSWLOG-TRANSACTION-ID.
019000     MOVE    WK-C-VLOG-MTI            TO   TSWLOG-MTI.
019100     MOVE    WK-C-VLOG-DE03-PROCD     TO   TSWLOG-PROC-CODE.
019200     MOVE    WK-C-VLOG-DE04-AMOUNT    TO   TSWLOG-AMOUNT.
019300     MOVE    WK-C-VLOG-DE07-DATETIME  TO   TSWLOG-TRAN-DATETIME.
019400     MOVE    WK-C-VLOG-DE11-STAN      TO   TSWLOG-STAN.
019500     MOVE    WK-C-VLOG-DE37-RRN       TO   TSWLOG-RRN.
019600     MOVE    WK-C-VLOG-DE39-RESPCD    TO   TSWLOG-RESP-CODE.
019700     MOVE    WK-C-VLOG-DE41-TERMID    TO   TSWLOG-TERM-ID.
019800     MOVE    WK-C-VLOG-DE42-MERCHID   TO   TSWLOG-MERCH-ID.
019900     MOVE    WK-C-VLOG-DIRECTION      TO   TSWLOG-DIRECTION.
020000*
020100     ACCEPT  WK-C-CURR-DATE-RAW       FROM DATE.
020200     ACCEPT  WK-C-CURR-TIME-RAW       FROM TIME.
020300     PERFORM F000-BUILD-STAMP-26 THRU F099-BUILD-STAMP-26-EX.
020400     MOVE    WK-C-STAMP-26            TO   TSWLOG-TIMESTAMP.
020500*
020600     PERFORM B100-BUILD-RAW-MESSAGE-DUMP
020700        THRU B199-BUILD-RAW-MESSAGE-DUMP-EX.
020800*
020900     OPEN EXTEND TSWLOGF.
021000     IF      NOT WK-C-SUCCESSFUL
021100             DISPLAY "AS2VLOG - OPEN FILE ERROR - TSWLOGF"
021200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300             GO TO B099-WRITE-LOG-RECORD-EX.
021400*
021500     WRITE   TSWLOG-RECORD.
021600     IF      NOT WK-C-SUCCESSFUL
021700             DISPLAY "AS2VLOG - WRITE FILE ERROR - TSWLOGF"
021800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900             CLOSE TSWLOGF
022000             GO TO B099-WRITE-LOG-RECORD-EX.
022100*
022200     CLOSE   TSWLOGF.
022300     SET     WK-C-VLOG-OK             TO   TRUE.
022400*
022500 B099-WRITE-LOG-RECORD-EX.
022600     EXIT.
022700*
022800*---------------------------------------------------------------*
022900* B100 - FIELD-BY-FIELD DUMP OF THE MESSAGE, DE-2/35/52 MASKED,
023000*        ONE LINE PER PRESENT FIELD, HEADED BY THE MTI LINE.
023100*---------------------------------------------------------------*
023200 B100-BUILD-RAW-MESSAGE-DUMP.
023300     MOVE    SPACES                   TO   TSWLOG-RAW-MESSAGE.
023400     MOVE    ZERO                     TO   WK-C-VLOG-DUMP-LINE-NO.
023500*
023600     ADD     1 TO WK-C-VLOG-DUMP-LINE-NO.
023700     STRING  "MTI: " WK-C-VLOG-MTI
023800             DELIMITED BY SIZE
023900             INTO TSWLOG-RAW-LINE(WK-C-VLOG-DUMP-LINE-NO).
024000*
024100     IF      WK-C-VLOG-DE02-PAN  NOT =  SPACES
024200             PERFORM F100-BUILD-MASKED-PAN
024300                THRU F199-BUILD-MASKED-PAN-EX
024400             MOVE WK-C-VLOG-TAG-02        TO WK-C-VLOG-DUMP-TAG
024500             MOVE WK-C-VLOG-DUMP-PAN-EDIT TO WK-C-VLOG-DUMP-VAL
024600             PERFORM F200-EMIT-DUMP-LINE
024700                THRU F299-EMIT-DUMP-LINE-EX.
024800*
024900     IF      WK-C-VLOG-DE03-PROCD  NOT = SPACES
025000             MOVE WK-C-VLOG-TAG-03        TO WK-C-VLOG-DUMP-TAG
025100             MOVE WK-C-VLOG-DE03-PROCD    TO WK-C-VLOG-DUMP-VAL
025200             PERFORM F200-EMIT-DUMP-LINE
025300                THRU F299-EMIT-DUMP-LINE-EX.
025400*
025500     IF      WK-C-VLOG-DE04-AMOUNT  NOT = ZERO
025600             MOVE WK-C-VLOG-DE04-AMOUNT TO WK-C-VLOG-DUMP-AMT-EDIT
025700             MOVE WK-C-VLOG-TAG-04        TO WK-C-VLOG-DUMP-TAG
025800             MOVE WK-C-VLOG-DUMP-AMT-EDIT TO WK-C-VLOG-DUMP-VAL
025900             PERFORM F200-EMIT-DUMP-LINE
026000                THRU F299-EMIT-DUMP-LINE-EX.
026100*
026200     IF      WK-C-VLOG-DE07-DATETIME  NOT = SPACES
026300             MOVE WK-C-VLOG-TAG-07        TO WK-C-VLOG-DUMP-TAG
026400             MOVE WK-C-VLOG-DE07-DATETIME TO WK-C-VLOG-DUMP-VAL
026500             PERFORM F200-EMIT-DUMP-LINE
026600                THRU F299-EMIT-DUMP-LINE-EX.
026700*
026800     IF      WK-C-VLOG-DE11-STAN  NOT = SPACES
026900             MOVE WK-C-VLOG-TAG-11        TO WK-C-VLOG-DUMP-TAG
027000             MOVE WK-C-VLOG-DE11-STAN     TO WK-C-VLOG-DUMP-VAL
027100             PERFORM F200-EMIT-DUMP-LINE
027200                THRU F299-EMIT-DUMP-LINE-EX.
027300*
027400     IF      WK-C-VLOG-DE35-TRACK2  NOT = SPACES
027500             MOVE WK-C-VLOG-TAG-35        TO WK-C-VLOG-DUMP-TAG
027600             MOVE "MASKED-TRACK-DATA"     TO WK-C-VLOG-DUMP-VAL
027700             PERFORM F200-EMIT-DUMP-LINE
027800                THRU F299-EMIT-DUMP-LINE-EX.
027900*
028000     IF      WK-C-VLOG-DE37-RRN  NOT = SPACES
028100             MOVE WK-C-VLOG-TAG-37        TO WK-C-VLOG-DUMP-TAG
028200             MOVE WK-C-VLOG-DE37-RRN      TO WK-C-VLOG-DUMP-VAL
028300             PERFORM F200-EMIT-DUMP-LINE
028400                THRU F299-EMIT-DUMP-LINE-EX.
028500*
028600     IF      WK-C-VLOG-DE39-RESPCD  NOT = SPACES
028700             MOVE WK-C-VLOG-TAG-39        TO WK-C-VLOG-DUMP-TAG
028800             MOVE WK-C-VLOG-DE39-RESPCD   TO WK-C-VLOG-DUMP-VAL
028900             PERFORM F200-EMIT-DUMP-LINE
029000                THRU F299-EMIT-DUMP-LINE-EX.
029100*
029200     IF      WK-C-VLOG-DE41-TERMID  NOT = SPACES
029300             MOVE WK-C-VLOG-TAG-41        TO WK-C-VLOG-DUMP-TAG
029400             MOVE WK-C-VLOG-DE41-TERMID   TO WK-C-VLOG-DUMP-VAL
029500             PERFORM F200-EMIT-DUMP-LINE
029600                THRU F299-EMIT-DUMP-LINE-EX.
029700*
029800     IF      WK-C-VLOG-DE42-MERCHID  NOT = SPACES
029900             MOVE WK-C-VLOG-TAG-42        TO WK-C-VLOG-DUMP-TAG
030000             MOVE WK-C-VLOG-DE42-MERCHID  TO WK-C-VLOG-DUMP-VAL
030100             PERFORM F200-EMIT-DUMP-LINE
030200                THRU F299-EMIT-DUMP-LINE-EX.
030300*
030400     IF      WK-C-VLOG-DE52-PINDATA  NOT = SPACES
030500             MOVE WK-C-VLOG-TAG-52        TO WK-C-VLOG-DUMP-TAG
030600             MOVE "MASKED-PIN-DATA"       TO WK-C-VLOG-DUMP-VAL
030700             PERFORM F200-EMIT-DUMP-LINE
030800                THRU F299-EMIT-DUMP-LINE-EX.
030900*
031000 B199-BUILD-RAW-MESSAGE-DUMP-EX.
031100     EXIT.
031200*
031300*---------------------------------------------------------------*
031400* C000 - REFRESH THE SINGLE-RECORD SYSTEM-STATUS FILE - COUNTER
031500*        UP BY 1, LAST-UPDATED SET TO NOW.  BUILDS RECORD 1 IF
031600*        THIS IS THE FIRST RUN AGAINST AN EMPTY FILE.  SWH-097.   SWH097
031700*---------------------------------------------------------------*
031800 C000-UPDATE-SYSTEM-STATUS.
031900     MOVE    1                        TO   WK-C-VLOG-REL-KEY.
032000     OPEN    I-O TSWSTAF.
032100     IF      NOT WK-C-SUCCESSFUL
032200             DISPLAY "AS2VLOG - OPEN FILE ERROR - TSWSTAF"
032300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032400             GO TO C099-UPDATE-SYSTEM-STATUS-EX.
032500*
032600     READ    TSWSTAF.
032700     IF      WK-C-RECORD-NOT-FOUND
032800             PERFORM C100-BUILD-INITIAL-STATUS
032900                THRU C199-BUILD-INITIAL-STATUS-EX
033000             WRITE TSWSTA-RECORD
033100             GO TO C090-UPDATE-STATUS-CLOSE.
033200*
033300     IF      NOT WK-C-SUCCESSFUL
033400             DISPLAY "AS2VLOG - READ FILE ERROR - TSWSTAF"
033500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033600             CLOSE TSWSTAF
033700             GO TO C099-UPDATE-SYSTEM-STATUS-EX.
033800*
033900     ADD     1                        TO   TSWSTA-TXN-COUNT.
034000     MOVE    WK-C-STAMP-26            TO   TSWSTA-LAST-UPDATE.
034100     REWRITE TSWSTA-RECORD.
034200*
034300 C090-UPDATE-STATUS-CLOSE.
034400     CLOSE   TSWSTAF.
034500*
034600 C099-UPDATE-SYSTEM-STATUS-EX.
034700     EXIT.
034800*
034900*---------------------------------------------------------------*
035000* C100 - FIRST-EVER RUN - SEED THE STATUS RECORD.
035100*---------------------------------------------------------------*
035200 C100-BUILD-INITIAL-STATUS.
035300     MOVE    1                        TO   TSWSTA-ID.
035400     MOVE    "RUNNING"                TO   TSWSTA-TEXT.
035500     MOVE    WK-C-STAMP-26            TO   TSWSTA-START-TIME.
035600     MOVE    1                        TO   TSWSTA-TXN-COUNT.
035700     MOVE    WK-C-STAMP-26            TO   TSWSTA-LAST-UPDATE.
035800*
035900 C199-BUILD-INITIAL-STATUS-EX.
036000     EXIT.
036100*
036200*---------------------------------------------------------------*
036300*                   PROGRAM SUBROUTINES                        *
036400*---------------------------------------------------------------*
036500 F000-BUILD-STAMP-26.
036600     IF      WK-C-CURR-YY  <  50
036700             COMPUTE WK-C-CURR-CCYY-WORK = 2000 + WK-C-CURR-YY
036800     ELSE
036900             COMPUTE WK-C-CURR-CCYY-WORK = 1900 + WK-C-CURR-YY.
037000*
037100     MOVE    WK-C-CURR-CCYY-WORK      TO   WK-C-STAMP-CCYY.
037200     MOVE    WK-C-CURR-MM             TO   WK-C-STAMP-MM.
037300     MOVE    WK-C-CURR-DD             TO   WK-C-STAMP-DD.
037400     MOVE    WK-C-CURR-HH             TO   WK-C-STAMP-HH.
037500     MOVE    WK-C-CURR-MN             TO   WK-C-STAMP-MN.
037600     MOVE    WK-C-CURR-SS             TO   WK-C-STAMP-SS.
037700*
037800 F099-BUILD-STAMP-26-EX.
037900     EXIT.
038000*
038100 F100-BUILD-MASKED-PAN.
038200     IF      WK-C-VLOG-DE02-PAN(13:1)  NOT =  SPACES
038300             MOVE SPACES                TO WK-C-VLOG-DUMP-PAN-EDIT
038400             MOVE WK-C-VLOG-DE02-PAN(1:6) TO WK-C-VLOG-PAN-FIRST6
038500             MOVE "******"              TO WK-C-VLOG-PAN-STARS
038600             MOVE 19                    TO WK-C-VLOG-PAN-IX
038700             PERFORM F110-FIND-PAN-END
038800                THRU F119-FIND-PAN-END-EX
038900                UNTIL WK-C-VLOG-DE02-PAN(WK-C-VLOG-PAN-IX:1)
039000                                                   NOT = SPACE
039100             MOVE WK-C-VLOG-DE02-PAN(WK-C-VLOG-PAN-IX - 3:4)
039200                                         TO WK-C-VLOG-PAN-LAST4
039300     ELSE
039400             MOVE "MASKED-PAN"       TO WK-C-VLOG-DUMP-PAN-EDIT.
039500*
039600 F199-BUILD-MASKED-PAN-EX.
039700     EXIT.
039800*
039900*---------------------------------------------------------------*
040000* F110 - THE PAN IS LEFT-JUSTIFIED AND SPACE-PADDED, SO A SHORT
040100*        (E.G. 16-DIGIT) CARD NUMBER DOES NOT REACH THE END OF
040200*        THE 19-BYTE FIELD.  WALK BACK FROM THE LAST BYTE UNTIL
040300*        A NON-SPACE CHARACTER IS FOUND - THAT IS THE PAN'S OWN
040400*        LAST DIGIT, NOT THE FIELD'S.
040500*---------------------------------------------------------------*
040600 F110-FIND-PAN-END.
040700     SUBTRACT 1                     FROM WK-C-VLOG-PAN-IX.
040800*
040900 F119-FIND-PAN-END-EX.
041000     EXIT.
041100*
041200 F200-EMIT-DUMP-LINE.
041300     ADD     1                        TO   WK-C-VLOG-DUMP-LINE-NO.
041400     STRING  "Field "         DELIMITED BY SIZE
041500             WK-C-VLOG-DUMP-TAG   DELIMITED BY SPACE
041600             ": "             DELIMITED BY SIZE
041700             WK-C-VLOG-DUMP-VAL   DELIMITED BY SIZE
041800             INTO TSWLOG-RAW-LINE(WK-C-VLOG-DUMP-LINE-NO).
041900*
042000 F299-EMIT-DUMP-LINE-EX.
042100     EXIT.
042200*
042300******************************************************************
042400************** END OF PROGRAM SOURCE -  AS2VLOG ***************
042500******************************************************************
042600
042700
