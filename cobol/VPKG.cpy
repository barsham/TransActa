000100* VPKG.cpybk
000200*****************************************************************
000300* LINKAGE AREA FOR CALL "AS2VPKG" - MESSAGE FACTORY / PACKAGER
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* AS2001 08/03/2026 HULIME  INITIAL VERSION.  REQ# SWH-004.       SWH004
000800*****************************************************************
000900 01  WK-C-VPKG-RECORD.
001000     05  WK-C-VPKG-INPUT.
001100         10  WK-C-VPKG-RAW-RECORD   PIC X(168).
001200         10  WK-C-VPKG-RAW-LENGTH   PIC S9(05) COMP-3.
001300*                                   ACTUAL BYTES READ
001400     05  WK-C-VPKG-OUTPUT.
001500         10  WK-C-VPKG-VALID-SW     PIC X(01).
001600             88  WK-C-VPKG-IS-VALID     VALUE "Y".
001700             88  WK-C-VPKG-IS-INVALID   VALUE "N".
001800         10  WK-C-VPKG-HEADER-SW    PIC X(01).
001900             88  WK-C-VPKG-HEADER-PRESENT VALUE "Y".
002000         10  WK-C-VPKG-ERROR-CD     PIC X(07).
002100         10  WK-C-VPKG-MSG.
002200             15  WK-C-VPKG-MTI           PIC X(04).
002300             15  WK-C-VPKG-DE03-PROCD    PIC X(06).
002400             15  WK-C-VPKG-DE04-AMOUNT   PIC 9(12).
002500             15  WK-C-VPKG-DE07-DATETIME PIC X(10).
002600             15  WK-C-VPKG-DE11-STAN     PIC X(06).
002700             15  WK-C-VPKG-DE37-RRN      PIC X(12).
002800             15  WK-C-VPKG-DE38-AUTHCD   PIC X(06).
002900             15  WK-C-VPKG-DE39-RESPCD   PIC X(02).
003000             15  WK-C-VPKG-DE41-TERMID   PIC X(08).
003100             15  WK-C-VPKG-DE42-MERCHID  PIC X(15).
003200             15  WK-C-VPKG-DE70-NETMGMT  PIC X(03).
003300             15  WK-C-VPKG-DE02-PAN      PIC X(19).
003400             15  WK-C-VPKG-DE35-TRACK2   PIC X(37).
003500             15  WK-C-VPKG-DE52-PINDATA  PIC X(16).
003600         10  FILLER                  PIC X(01).
003700
003800
