000100* VDEC.cpybk
000200*****************************************************************
000300* LINKAGE AREA FOR CALL "AS2VDEC" - TRANSACTION PROCESSOR
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* AS2001 08/03/2026 HULIME  INITIAL VERSION.  REQ# SWH-004.       SWH004
000800*****************************************************************
000900 01  WK-C-VDEC-RECORD.
001000     05  WK-C-VDEC-REQUEST.
001100         10  WK-C-VDEC-REQ-MTI            PIC X(04).
001200         10  WK-C-VDEC-REQ-DE03-PROCD     PIC X(06).
001300         10  WK-C-VDEC-REQ-DE04-AMOUNT    PIC 9(12).
001400         10  WK-C-VDEC-REQ-DE07-DATETIME  PIC X(10).
001500         10  WK-C-VDEC-REQ-DE11-STAN      PIC X(06).
001600         10  WK-C-VDEC-REQ-DE37-RRN       PIC X(12).
001700         10  WK-C-VDEC-REQ-DE38-AUTHCD    PIC X(06).
001800         10  WK-C-VDEC-REQ-DE39-RESPCD    PIC X(02).
001900         10  WK-C-VDEC-REQ-DE41-TERMID    PIC X(08).
002000         10  WK-C-VDEC-REQ-DE42-MERCHID   PIC X(15).
002100         10  WK-C-VDEC-REQ-DE70-NETMGMT   PIC X(03).
002200         10  WK-C-VDEC-REQ-DE02-PAN       PIC X(19).
002300         10  WK-C-VDEC-REQ-DE35-TRACK2    PIC X(37).
002400         10  WK-C-VDEC-REQ-DE52-PINDATA   PIC X(16).
002500         10  FILLER                       PIC X(01).
002600     05  WK-C-VDEC-RESPONSE.
002700         10  WK-C-VDEC-RSP-MTI            PIC X(04).
002800         10  WK-C-VDEC-RSP-DE03-PROCD     PIC X(06).
002900         10  WK-C-VDEC-RSP-DE04-AMOUNT    PIC 9(12).
003000         10  WK-C-VDEC-RSP-DE07-DATETIME  PIC X(10).
003100         10  WK-C-VDEC-RSP-DE11-STAN      PIC X(06).
003200         10  WK-C-VDEC-RSP-DE37-RRN       PIC X(12).
003300         10  WK-C-VDEC-RSP-DE38-AUTHCD    PIC X(06).
003400         10  WK-C-VDEC-RSP-DE39-RESPCD    PIC X(02).
003500         10  WK-C-VDEC-RSP-DE41-TERMID    PIC X(08).
003600         10  WK-C-VDEC-RSP-DE42-MERCHID   PIC X(15).
003700         10  WK-C-VDEC-RSP-DE70-NETMGMT   PIC X(03).
003800         10  WK-C-VDEC-RSP-DE02-PAN       PIC X(19).
003900         10  WK-C-VDEC-RSP-DE35-TRACK2    PIC X(37).
004000         10  WK-C-VDEC-RSP-DE52-PINDATA   PIC X(16).
004100         10  FILLER                       PIC X(01).
004200
004300
