000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AS2VDEC.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   MERIDIAN NATIONAL BANK - EDP SERVICES.
000700 DATE-WRITTEN.   22 JUN 1987.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - EDP SERVICES ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE - THE DECISION ENGINE
001200*               FOR THE AS2805 SWITCH.  CLASSIFIES THE VALIDATED
001300*               REQUEST MESSAGE BY MESSAGE TYPE INDICATOR (MTI),
001400*               APPLIES THE APPROVE/DECLINE/ROUTE RULE FOR THAT
001500*               CLASS, BUILDS THE RESPONSE MESSAGE AND STAMPS THE
001600*               COMMON RESPONSE FIELDS (DE-7, DE-11, DE-37).
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* SWH-001 22/06/1987 RTAN    INITIAL VERSION - PHASE 1 OF THE     SWH001
002200*                             CARD AUTHORIZATION SWITCH PROJECT.
002300*-----------------------------------------------------------------
002400* SWH-017 09/01/1990 RTAN    NETWORK MANAGEMENT (0800) SIGN-ON /  SWH017
002500*                             SIGN-OFF / ECHO-TEST HANDLING ADDED.
002600*-----------------------------------------------------------------
002700* SWH-058 14/02/1996 MYEO    FINANCIAL REQUEST APPROVAL LIMIT     SWH058
002800*                             CONFIRMED AT 1,000,000 MINOR UNITS
002900*                             PER TREASURY MEMO 96-04.
003000*-----------------------------------------------------------------
003100* SWH-066 01/12/1998 MYEO    YEAR 2000 - REPLACED 2-DIGIT YEAR    SWH066
003200*                             ARITHMETIC IN THE RESPONSE-STAMP
003300*                             ROUTINE WITH THE CENTURY-WINDOWED
003400*                             FIELDS NOW CARRIED IN AS2WMS.  DE-7
003500*                             ITSELF CARRIES NO YEAR DIGITS AND
003600*                             WAS NEVER AT RISK, BUT THE INTERNAL
003700*                             WORK FIELDS WERE CLEANED UP TO MATCH
003800*                             THE REST OF THE SUBSYSTEM.
003900*-----------------------------------------------------------------
004000* SWH-104 11/09/2008 TLIM    TRANSACTION-ID / AUTH-CODE / RRN     SWH104
004100*                             GENERATORS CONVERTED TO PERSISTENT
004200*                             WORKING-STORAGE SEQUENCE COUNTERS -
004300*                             THE HOST HAS NO WALL-CLOCK-MILLIS OR
004400*                             RANDOM-NUMBER INTRINSIC, SO A
004500*                             REPRODUCIBLE COUNTER SUBSTITUTES FOR
004600*                             THE ORIGINAL SOURCE'S CLOCK/RANDOM
004700*                             ENTROPY.  DOCUMENTED DEVIATION - SEE
004800*                             SYSTEMS ANALYST SIGN-OFF SWH-104.   SWH104
004900*-----------------------------------------------------------------
005000* SWH-140 09/08/2019 ARAZAK  MINOR - COMMENT CLEAN-UP ONLY, NO    SWH140
005100*                             LOGIC CHANGE.
005200*-----------------------------------------------------------------
005300* SWH-151 02/03/2026 HULIME  REPOINTED TO NEW AS2WMS COMMON AREA  SWH151
005400*                             (SPLIT OUT OF SHARED ASCMWS).  NO
005500*                             LOGIC CHANGE.
005600*-----------------------------------------------------------------
005700* SWH-153 10/08/2026 HULIME  D000 COMMON-RESPONSE-STAMP HAD THREE SWH153
005800*                             TRUNCATED MOVE TARGETS (DE-7/DE-11/
005900*                             DE-37) AND TWO MISSING PERIODS.
006000*                             RESTORED THE FULL DECLARED NAMES.
006100*=================================================================
006200 EJECT
006300**********************
006400 ENVIRONMENT DIVISION.
006500**********************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-AS400.
006800 OBJECT-COMPUTER.  IBM-AS400.
006900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007000                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
007100                   UPSI-0 IS UPSI-SWITCH-0
007200                     ON STATUS IS U0-ON
007300                     OFF STATUS IS U0-OFF.
007400*
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                        PIC X(24)        VALUE
008200     "** PROGRAM AS2VDEC **".
008300*
008400* ------------------ PROGRAM WORKING STORAGE -------------------*
008500 COPY AS2WMS.
008600*
008700 01  WK-C-VDEC-CONSTANTS.
008800     05  WK-C-APPROVAL-LIMIT       PIC 9(12) VALUE 1000000.
008900*                                   SWH-058 - TREASURY MEMO 96-04 SWH058
009000     05  WK-C-VDEC-MTI-PREFIX      PIC X(02).
009100     05  FILLER                    PIC X(01).
009200*
009300 01  WK-C-VDEC-SEQUENCE-COUNTERS.
009400*                                   SWH-104 - DETERMINISTIC       SWH104
009500*                                   SUBSTITUTES FOR CLOCK/RANDOM.
009600     05  WK-C-VDEC-AUTHCD-SEQ      PIC S9(06) COMP-3 VALUE ZERO.
009700     05  WK-C-VDEC-RRN-SEQ         PIC S9(12) COMP-3 VALUE ZERO.
009800     05  FILLER                    PIC X(01).
009900*
010000 01  WK-C-VDEC-AUTHCD-OUT          PIC 9(06).
010100 01  WK-C-VDEC-AUTHCD-ALPHA REDEFINES WK-C-VDEC-AUTHCD-OUT
010200                                    PIC X(06).
010300*                                   ALPHA VIEW FOR DISPLAY/EDIT.
010400*
010500 01  WK-C-VDEC-RRN-OUT             PIC 9(12).
010600 01  WK-C-VDEC-RRN-ALPHA REDEFINES WK-C-VDEC-RRN-OUT
010700                                    PIC X(12).
010800*                                   ALPHA VIEW FOR DISPLAY/EDIT.
010900*
011000*****************
011100 LINKAGE SECTION.
011200*****************
011300 COPY VDEC.
011400 EJECT
011500***************************************************
011600 PROCEDURE DIVISION USING WK-C-VDEC-RECORD.
011700***************************************************
011800 MAIN-MODULE.
011900     PERFORM B000-MAIN-PROCESSING
012000        THRU B099-MAIN-PROCESSING-EX.
012100     PERFORM D000-COMMON-RESPONSE-STAMP
012200        THRU D099-COMMON-RESPONSE-STAMP-EX.
012300     PERFORM Z000-END-PROGRAM-ROUTINE
012400        THRU Z999-END-PROGRAM-ROUTINE-EX.
012500     EXIT PROGRAM.
012600*
012700*---------------------------------------------------------------*
012800* B000 - CLASSIFY THE REQUEST BY MTI AND ROUTE TO THE RULE FOR
012900*        ITS CLASS.  RESPONSE AREA IS SEEDED FROM THE REQUEST
013000*        AREA SO READ-THROUGH FIELDS (DE-2,35,41,42,52 ETC) ARE
013100*        CARRIED FORWARD WITHOUT A SEPARATE MOVE PER FIELD.
013200*---------------------------------------------------------------*
013300 B000-MAIN-PROCESSING.
013400     MOVE    WK-C-VDEC-REQUEST       TO    WK-C-VDEC-RESPONSE.
013500*
013600     IF      WK-C-VDEC-REQ-MTI  =  "0100"
013700       OR    WK-C-VDEC-REQ-MTI  =  "0200"
013800             GO TO C100-FINANCIAL-REQUEST.
013900*
014000     IF      WK-C-VDEC-REQ-MTI  =  "0400"
014100             GO TO C200-REVERSAL.
014200*
014300     IF      WK-C-VDEC-REQ-MTI  =  "0800"
014400             GO TO C300-NETWORK-MANAGEMENT.
014500*
014600     GO TO   C900-UNSUPPORTED-MESSAGE.
014700*
014800 B099-MAIN-PROCESSING-EX.
014900     EXIT.
015000*
015100*---------------------------------------------------------------*
015200* C100 - FINANCIAL REQUEST (0100/0200).  APPROVE UNDER THE
015300*        TREASURY LIMIT, OTHERWISE DECLINE.  SWH-058.             SWH058
015400*---------------------------------------------------------------*
015500 C100-FINANCIAL-REQUEST.
015600     MOVE    WK-C-VDEC-REQ-MTI(1:2)  TO    WK-C-VDEC-MTI-PREFIX.
015700     STRING  WK-C-VDEC-MTI-PREFIX  "10"
015800             DELIMITED BY SIZE      INTO  WK-C-VDEC-RSP-MTI.
015900*
016000     IF      WK-C-VDEC-REQ-DE04-AMOUNT  <  WK-C-APPROVAL-LIMIT
016100             MOVE "00"               TO    WK-C-VDEC-RSP-DE39-RESP
016200             PERFORM E100-GENERATE-AUTH-CODE
016300                THRU E199-GENERATE-AUTH-CODE-EX
016400     ELSE
016500             MOVE "05"               TO    WK-C-VDEC-RSP-DE39-RESP
016600             MOVE SPACES             TO    WK-C-VDEC-RSP-DE38-AUTH
016700*
016800     GO TO   B099-MAIN-PROCESSING-EX.
016900*
017000*---------------------------------------------------------------*
017100* C200 - REVERSAL (0400).  UNCONDITIONALLY APPROVED - NO
017200*        REVERSAL-SPECIFIC VALIDATION IS PERFORMED, AS PER THE
017300*        ORIGINAL AUTHORISATION HOST LOGIC.
017400*---------------------------------------------------------------*
017500 C200-REVERSAL.
017600     MOVE    "0410"                  TO    WK-C-VDEC-RSP-MTI.
017700     MOVE    "00"                    TO    WK-C-VDEC-RSP-DE39-RESP
017800     GO TO   B099-MAIN-PROCESSING-EX.
017900*
018000*---------------------------------------------------------------*
018100* C300 - NETWORK MANAGEMENT (0800).  DE-70 DRIVES THE RESPONSE -
018200*        SIGN-ON, SIGN-OFF AND ECHO TEST ARE ALL APPROVED, ANY
018300*        OTHER CODE IS A SYSTEM ERROR.  SWH-017.                  SWH017
018400*---------------------------------------------------------------*
018500 C300-NETWORK-MANAGEMENT.
018600     MOVE    "0810"                  TO    WK-C-VDEC-RSP-MTI.
018700*
018800     IF      WK-C-VDEC-REQ-DE70-NETMGMT  =  "001"
018900       OR    WK-C-VDEC-REQ-DE70-NETMGMT  =  "002"
019000       OR    WK-C-VDEC-REQ-DE70-NETMGMT  =  "301"
019100             MOVE "00"               TO    WK-C-VDEC-RSP-DE39-RESP
019200     ELSE
019300             MOVE "96"               TO    WK-C-VDEC-RSP-DE39-RESP
019400*
019500     GO TO   B099-MAIN-PROCESSING-EX.
019600*
019700*---------------------------------------------------------------*
019800* C900 - UNSUPPORTED MESSAGE TYPE.  BUILD A SYSTEM-ERROR RESPONSE
019900*        RATHER THAN ABORT THE RUN.
020000*---------------------------------------------------------------*
020100 C900-UNSUPPORTED-MESSAGE.
020200     MOVE    WK-C-VDEC-REQ-MTI(1:2)  TO    WK-C-VDEC-MTI-PREFIX.
020300     STRING  WK-C-VDEC-MTI-PREFIX  "10"
020400             DELIMITED BY SIZE      INTO  WK-C-VDEC-RSP-MTI.
020500     MOVE    "96"                    TO    WK-C-VDEC-RSP-DE39-RESP
020600     GO TO   B099-MAIN-PROCESSING-EX.
020700*
020800*---------------------------------------------------------------*
020900* D000 - COMMON RESPONSE STAMP - APPLIED TO EVERY RESPONSE AFTER
021000*        THE TYPE-SPECIFIC RULE HAS RUN.  DE-7 CURRENT DATE/TIME,
021100*        DE-11 STAN CARRY-FORWARD, DE-37 RRN CARRY-FORWARD OR
021200*        GENERATE.
021300*---------------------------------------------------------------*
021400 D000-COMMON-RESPONSE-STAMP.
021500     ACCEPT  WK-C-CURR-DATE-RAW      FROM  DATE.
021600     ACCEPT  WK-C-CURR-TIME-RAW      FROM  TIME.
021700*
021800     MOVE    WK-C-CURR-MM            TO    WK-C-STAMP10-MM.
021900     MOVE    WK-C-CURR-DD            TO    WK-C-STAMP10-DD.
022000     MOVE    WK-C-CURR-HH            TO    WK-C-STAMP10-HH.
022100     MOVE    WK-C-CURR-MN            TO    WK-C-STAMP10-MN.
022200     MOVE    WK-C-CURR-SS            TO    WK-C-STAMP10-SS.
022300     MOVE WK-C-STAMP-10 TO WK-C-VDEC-RSP-DE07-DATETIME.
022400*
022500     IF      WK-C-VDEC-RSP-DE11-STAN  =  SPACES
022600       AND   WK-C-VDEC-REQ-DE11-STAN  NOT  =  SPACES
022700             MOVE WK-C-VDEC-REQ-DE11-STAN
022800                                 TO WK-C-VDEC-RSP-DE11-STAN.
022900*
023000     IF      WK-C-VDEC-REQ-DE37-RRN  NOT  =  SPACES
023100             MOVE WK-C-VDEC-REQ-DE37-RRN
023200                                 TO WK-C-VDEC-RSP-DE37-RRN
023300     ELSE
023400             PERFORM E200-GENERATE-RRN
023500                THRU E299-GENERATE-RRN-EX.
023600*
023700 D099-COMMON-RESPONSE-STAMP-EX.
023800     EXIT.
023900*
024000*---------------------------------------------------------------*
024100* E100 - GENERATE 6-DIGIT AUTH CODE ON APPROVAL OF A FINANCIAL
024200*        REQUEST.  WRAPS AT 999999 BACK TO ZERO.
024300*---------------------------------------------------------------*
024400 E100-GENERATE-AUTH-CODE.
024500     ADD     1                       TO    WK-C-VDEC-AUTHCD-SEQ.
024600     IF      WK-C-VDEC-AUTHCD-SEQ  >  999999
024700             MOVE ZERO               TO    WK-C-VDEC-AUTHCD-SEQ.
024800     MOVE    WK-C-VDEC-AUTHCD-SEQ    TO    WK-C-VDEC-AUTHCD-OUT.
024900     MOVE    WK-C-VDEC-AUTHCD-OUT    TO    WK-C-VDEC-RSP-DE38-AUTH
025000*
025100 E199-GENERATE-AUTH-CODE-EX.
025200     EXIT.
025300*
025400*---------------------------------------------------------------*
025500* E200 - GENERATE 12-DIGIT RRN WHEN THE REQUEST DID NOT CARRY
025600*        ONE FORWARD.
025700*---------------------------------------------------------------*
025800 E200-GENERATE-RRN.
025900     ADD     1                       TO    WK-C-VDEC-RRN-SEQ.
026000     MOVE    WK-C-VDEC-RRN-SEQ       TO    WK-C-VDEC-RRN-OUT.
026100     MOVE    WK-C-VDEC-RRN-OUT       TO    WK-C-VDEC-RSP-DE37-RRN.
026200*
026300 E299-GENERATE-RRN-EX.
026400     EXIT.
026500*
026600*---------------------------------------------------------------*
026700*                   PROGRAM SUBROUTINE                         *
026800*---------------------------------------------------------------*
026900 Z000-END-PROGRAM-ROUTINE.
027000     CONTINUE.
027100*
027200 Z999-END-PROGRAM-ROUTINE-EX.
027300     EXIT.
027400*
027500******************************************************************
027600************** END OF PROGRAM SOURCE -  AS2VDEC ***************
027700******************************************************************
027800
027900
