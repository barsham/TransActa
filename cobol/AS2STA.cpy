000100* AS2STA.cpybk
000200*****************************************************************
000300* SYSTEM STATUS RECORD - SINGLE CONTROL RECORD FOR AS2805 SWITCH
000400*****************************************************************
000500* I-O FORMAT: TSWSTAR  FOR FILE TSWSTAF - ONE RECORD, RELATIVE
000600* KEY 1.  REWRITTEN IN PLACE ON EVERY LOG WRITE.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* AS2001 08/03/2026 HULIME  INITIAL VERSION.  REQ# SWH-004.       SWH004
001100*****************************************************************
001200 01  TSWSTA-RECORD.
001300     05  TSWSTA-ID                 PIC 9(01).
001400*                                   ALWAYS 1 - SINGLE RECORD
001500     05  TSWSTA-TEXT               PIC X(20).
001600*                                   "RUNNING"
001700     05  TSWSTA-START-TIME         PIC X(26).
001800*                                   PROCESS START TIMESTAMP
001900     05  TSWSTA-TXN-COUNT          PIC 9(18).
002000*                                   TRANSACTIONS-PROCESSED
002100     05  TSWSTA-LAST-UPDATE        PIC X(26).
002200*                                   TIMESTAMP OF LAST LOG WRITE
002300     05  FILLER                    PIC X(09).
002400
002500
