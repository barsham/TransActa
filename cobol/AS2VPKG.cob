000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AS2VPKG.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   MERIDIAN NATIONAL BANK - EDP SERVICES.
000700 DATE-WRITTEN.   15 JUN 1987.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - EDP SERVICES ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE - MESSAGE FACTORY AND
001200*               PACKAGER/VALIDATOR FOR THE AS2805 SWITCH.
001300*               STRIPS THE 12-BYTE WIRE HEADER WHEN PRESENT AND
001400*               VALIDATES THAT THE MESSAGE TYPE INDICATOR IS
001500*               PRESENT AND MATCHES CLASS 0 (0NNN).  ON SUCCESS
001600*               THE INDIVIDUAL DATA ELEMENTS ARE RETURNED TO THE
001700*               CALLER; ON FAILURE AN ERROR CODE IS RETURNED AND
001800*               THE CALLER BUILDS THE ERROR RESPONSE.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* SWH-001 15/06/1987 RTAN    INITIAL VERSION - PHASE 1 OF THE     SWH001
002400*                             CARD AUTHORIZATION SWITCH PROJECT.
002500*-----------------------------------------------------------------
002600* SWH-014 02/11/1989 RTAN    RETRIEVAL REFERENCE NUMBER PRESENCE  SWH014
002700*                             CHECK MOVED HERE FROM THE DECISION
002800*                             ENGINE SO IT IS VALIDATED ONCE.
002900*-----------------------------------------------------------------
003000* SWH-058 14/02/1996 MYEO    MTI PATTERN CHECK TIGHTENED - MUST   SWH058
003100*                             BE "0" FOLLOWED BY EXACTLY 3
003200*                             NUMERIC DIGITS, NOT JUST NUMERIC.
003300*-----------------------------------------------------------------
003400* SWH-066 01/12/1998 MYEO    YEAR 2000 - NO DATE FIELDS OWNED BY  SWH066
003500*                             THIS ROUTINE.  VERIFIED CENTURY
003600*                             ROLLOVER HAS NO IMPACT.  NO CHANGE.
003700*-----------------------------------------------------------------
003800* SWH-091 03/03/2004 TLIM    HEADER-LENGTH THRESHOLD CENTRALISED  SWH091
003900*                             INTO WK-C-HDR-THRESHOLD CONSTANT.
004000*-----------------------------------------------------------------
004100* SWH-140 09/08/2019 ARAZAK  HEADER-DETECTION LENGTH CHECK        SWH140
004200*                             CORRECTED TO GREATER-THAN 24 BYTES
004300*                             (WAS GREATER-THAN-OR-EQUAL).
004400*-----------------------------------------------------------------
004500* SWH-151 02/03/2026 HULIME  REPOINTED TO NEW AS2WMS COMMON AREA  SWH151
004600*                             (SPLIT OUT OF SHARED ASCMWS).  NO
004700*                             LOGIC CHANGE.
004800*-----------------------------------------------------------------
004900* SWH-153 10/08/2026 HULIME  HEADER/HEADERLESS FIELD-COPY BLOCK   SWH153
005000*                             AT A000 WAS ONE UNTERMINATED
005100*                             SENTENCE WITH NINE TRUNCATED MOVE
005200*                             TARGETS IN EACH BRANCH.  RESTORED
005300*                             THE FULL DECLARED NAMES AND CLOSED
005400*                             THE IF WITH A PERIOD.
005500*=================================================================
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  IBM-AS400.
006200 OBJECT-COMPUTER.  IBM-AS400.
006300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006400                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006500                   UPSI-0 IS UPSI-SWITCH-0
006600                     ON STATUS IS U0-ON
006700                     OFF STATUS IS U0-OFF.
006800*
006900 EJECT
007000***************
007100 DATA DIVISION.
007200***************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                        PIC X(24)        VALUE
007600     "** PROGRAM AS2VPKG **".
007700*
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 COPY AS2WMS.
008000*
008100 01  WK-C-VPKG-CONSTANTS.
008200     05  WK-C-HDR-THRESHOLD        PIC S9(05) COMP-3 VALUE +24.
008300*                                   SWH-091 - HEADER LEN CHECK    SWH091
008400     05  FILLER                    PIC X(01).
008500*
008600 COPY AS2MSG.
008700*
008800 01  WK-C-VPKG-MTI-CHECK.
008900     05  WK-C-VPKG-MTI-1ST         PIC X(01).
009000     05  WK-C-VPKG-MTI-REST        PIC X(03).
009100     05  FILLER                    PIC X(01).
009200*
009300*****************
009400 LINKAGE SECTION.
009500*****************
009600 COPY VPKG.
009700 EJECT
009800***************************************************
009900 PROCEDURE DIVISION USING WK-C-VPKG-RECORD.
010000***************************************************
010100 MAIN-MODULE.
010200     PERFORM A000-PROCESS-CALLED-ROUTINE
010300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010400     PERFORM Z000-END-PROGRAM-ROUTINE
010500        THRU Z999-END-PROGRAM-ROUTINE-EX.
010600     EXIT PROGRAM.
010700*
010800*---------------------------------------------------------------*
010900* A000 - SPLIT THE HEADER, PARSE THE BODY, VALIDATE THE MTI.
011000*---------------------------------------------------------------*
011100 A000-PROCESS-CALLED-ROUTINE.
011200     MOVE    "N"                     TO    WK-C-VPKG-VALID-SW.
011300     MOVE    "N"                     TO    WK-C-VPKG-HEADER-SW.
011400     MOVE    SPACES                  TO    WK-C-VPKG-ERROR-CD.
011500     MOVE    WK-C-VPKG-RAW-RECORD    TO    TSWMSG-RECORD.
011600*
011700     IF      WK-C-VPKG-RAW-LENGTH  > WK-C-HDR-THRESHOLD
011800             SET  WK-C-VPKG-HEADER-PRESENT   TO TRUE
011900             MOVE TSWMSG-H-MTI            TO WK-C-VPKG-MTI
012000             MOVE TSWMSG-H-DE03-PROC-CODE  TO WK-C-VPKG-DE03-PROCD
012100            MOVE TSWMSG-H-DE04-AMOUNT TO WK-C-VPKG-DE04-AMOUNT
012200            MOVE TSWMSG-H-DE07-DATETIME TO WK-C-VPKG-DE07-DATETIME
012300             MOVE TSWMSG-H-DE11-STAN       TO WK-C-VPKG-DE11-STAN
012400             MOVE TSWMSG-H-DE37-RRN        TO WK-C-VPKG-DE37-RRN
012500            MOVE TSWMSG-H-DE38-AUTH-CODE TO WK-C-VPKG-DE38-AUTHCD
012600            MOVE TSWMSG-H-DE39-RESP-CODE TO WK-C-VPKG-DE39-RESPCD
012700            MOVE TSWMSG-H-DE41-TERM-ID TO WK-C-VPKG-DE41-TERMID
012800            MOVE TSWMSG-H-DE42-MERCH-ID TO WK-C-VPKG-DE42-MERCHID
012900             MOVE TSWMSG-H-DE70-NETMGMT-CODE
013000                TO WK-C-VPKG-DE70-NETMGMT
013100             MOVE TSWMSG-H-DE02-PAN        TO WK-C-VPKG-DE02-PAN
013200            MOVE TSWMSG-H-DE35-TRACK2 TO WK-C-VPKG-DE35-TRACK2
013300            MOVE TSWMSG-H-DE52-PIN-DATA TO WK-C-VPKG-DE52-PINDATA
013400     ELSE
013500             MOVE TSWMSG-N-MTI            TO WK-C-VPKG-MTI
013600             MOVE TSWMSG-N-DE03-PROC-CODE  TO WK-C-VPKG-DE03-PROCD
013700            MOVE TSWMSG-N-DE04-AMOUNT TO WK-C-VPKG-DE04-AMOUNT
013800            MOVE TSWMSG-N-DE07-DATETIME TO WK-C-VPKG-DE07-DATETIME
013900             MOVE TSWMSG-N-DE11-STAN       TO WK-C-VPKG-DE11-STAN
014000             MOVE TSWMSG-N-DE37-RRN        TO WK-C-VPKG-DE37-RRN
014100            MOVE TSWMSG-N-DE38-AUTH-CODE TO WK-C-VPKG-DE38-AUTHCD
014200            MOVE TSWMSG-N-DE39-RESP-CODE TO WK-C-VPKG-DE39-RESPCD
014300            MOVE TSWMSG-N-DE41-TERM-ID TO WK-C-VPKG-DE41-TERMID
014400            MOVE TSWMSG-N-DE42-MERCH-ID TO WK-C-VPKG-DE42-MERCHID
014500             MOVE TSWMSG-N-DE70-NETMGMT-CODE
014600                TO WK-C-VPKG-DE70-NETMGMT
014700             MOVE TSWMSG-N-DE02-PAN        TO WK-C-VPKG-DE02-PAN
014800            MOVE TSWMSG-N-DE35-TRACK2 TO WK-C-VPKG-DE35-TRACK2
014900            MOVE TSWMSG-N-DE52-PIN-DATA TO WK-C-VPKG-DE52-PINDATA.
015000*
015100     PERFORM A050-VALIDATE-MTI
015200        THRU A059-VALIDATE-MTI-EX.
015300*
015400 A099-PROCESS-CALLED-ROUTINE-EX.
015500     EXIT.
015600*
015700*---------------------------------------------------------------*
015800* A050 - MTI MUST BE PRESENT AND MATCH "0" FOLLOWED BY 3 DIGITS.
015900*---------------------------------------------------------------*
016000 A050-VALIDATE-MTI.
016100     IF      WK-C-VPKG-MTI  =  SPACES  OR  LOW-VALUES
016200             MOVE "SUP0201"          TO    WK-C-VPKG-ERROR-CD
016300             GO TO A059-VALIDATE-MTI-EX.
016400*
016500     MOVE    WK-C-VPKG-MTI           TO    WK-C-VPKG-MTI-CHECK.
016600     IF      WK-C-VPKG-MTI-1ST  =  "0"
016700       AND   WK-C-VPKG-MTI-REST  IS NUMERIC
016800             SET  WK-C-VPKG-IS-VALID   TO TRUE
016900     ELSE
017000             MOVE "SUP0202"          TO    WK-C-VPKG-ERROR-CD.
017100*
017200 A059-VALIDATE-MTI-EX.
017300     EXIT.
017400*---------------------------------------------------------------*
017500*                   PROGRAM SUBROUTINE                         *
017600*---------------------------------------------------------------*
017700 Z000-END-PROGRAM-ROUTINE.
017800     CONTINUE.
017900*
018000 Z999-END-PROGRAM-ROUTINE-EX.
018100     EXIT.
018200*
018300******************************************************************
018400************** END OF PROGRAM SOURCE -  AS2VPKG ***************
018500******************************************************************
018600
018700
