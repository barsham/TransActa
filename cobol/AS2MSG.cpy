000100* AS2MSG.cpybk
000200*****************************************************************
000300* AS2805 WIRE MESSAGE RECORD - REQUEST AND RESPONSE
000400*****************************************************************
000500* I-O FORMAT: TSWMSGR  FOR FILES TSWREQF / TSWRSPF
000600* A MESSAGE IS AN OPTIONAL 12-BYTE HEADER FOLLOWED BY THE MTI AND
000700* THE DATA ELEMENTS THIS SUBSYSTEM READS/WRITES.  A HEADER IS
000800* PRESENT WHEN THE RECORD AS READ IS LONGER THAN 24 BYTES (SEE
000900* WK-C-VPKG-RAW-LENGTH IN AS2VPKG).  BOTH VIEWS ARE CARRIED HERE
001000* AS REDEFINES OF THE SAME 168-BYTE BUFFER SO THE CALLER CAN PICK
001100* THE RIGHT ONE ONCE THE LENGTH CHECK IS DONE.
001200*****************************************************************
001300* AMENDMENT HISTORY:
001400*****************************************************************
001500* AS2001 08/03/2026 HULIME  INITIAL VERSION.  REQ# SWH-004.       SWH004
001600*****************************************************************
001700 01  TSWMSG-RECORD                 PIC X(168).
001800*
001900 01  TSWMSG-HDR-VIEW REDEFINES TSWMSG-RECORD.
002000     05  TSWMSG-H-HEADER            PIC X(12).
002100*                                   12-BYTE WIRE HEADER
002200     05  TSWMSG-H-MTI               PIC X(04).
002300*                                   MESSAGE TYPE INDICATOR
002400     05  TSWMSG-H-DE03-PROC-CODE    PIC X(06).
002500*                                   DE-3  PROCESSING CODE
002600     05  TSWMSG-H-DE04-AMOUNT       PIC 9(12).
002700*                                   DE-4  AMOUNT, TRANSACTION
002800     05  TSWMSG-H-DE07-DATETIME     PIC X(10).
002900*                                   DE-7  TRANSMISSION DATE/TIME
003000     05  TSWMSG-H-DE11-STAN         PIC X(06).
003100*                                   DE-11 SYS TRACE AUDIT NUMBER
003200     05  TSWMSG-H-DE37-RRN          PIC X(12).
003300*                                   DE-37 RETRIEVAL REF NUMBER
003400     05  TSWMSG-H-DE38-AUTH-CODE    PIC X(06).
003500*                                   DE-38 AUTH ID RESPONSE
003600     05  TSWMSG-H-DE39-RESP-CODE    PIC X(02).
003700*                                   DE-39 RESPONSE CODE
003800     05  TSWMSG-H-DE41-TERM-ID      PIC X(08).
003900*                                   DE-41 CARD ACCEPTOR TERM ID
004000     05  TSWMSG-H-DE42-MERCH-ID     PIC X(15).
004100*                                   DE-42 CARD ACCEPTOR ID
004200     05  TSWMSG-H-DE70-NETMGMT-CODE PIC X(03).
004300*                                   DE-70 NETWORK MGMT CODE
004400     05  TSWMSG-H-DE02-PAN          PIC X(19).
004500*                                   DE-2  PRIMARY ACCOUNT NUMBER
004600     05  TSWMSG-H-DE35-TRACK2       PIC X(37).
004700*                                   DE-35 TRACK 2 DATA
004800     05  TSWMSG-H-DE52-PIN-DATA     PIC X(16).
004900*                                   DE-52 PIN DATA
005000*
005100 01  TSWMSG-NOHDR-VIEW REDEFINES TSWMSG-RECORD.
005200     05  TSWMSG-N-MTI               PIC X(04).
005300     05  TSWMSG-N-DE03-PROC-CODE    PIC X(06).
005400     05  TSWMSG-N-DE04-AMOUNT       PIC 9(12).
005500     05  TSWMSG-N-DE07-DATETIME     PIC X(10).
005600     05  TSWMSG-N-DE11-STAN         PIC X(06).
005700     05  TSWMSG-N-DE37-RRN          PIC X(12).
005800     05  TSWMSG-N-DE38-AUTH-CODE    PIC X(06).
005900     05  TSWMSG-N-DE39-RESP-CODE    PIC X(02).
006000     05  TSWMSG-N-DE41-TERM-ID      PIC X(08).
006100     05  TSWMSG-N-DE42-MERCH-ID     PIC X(15).
006200     05  TSWMSG-N-DE70-NETMGMT-CODE PIC X(03).
006300     05  TSWMSG-N-DE02-PAN          PIC X(19).
006400     05  TSWMSG-N-DE35-TRACK2       PIC X(37).
006500     05  TSWMSG-N-DE52-PIN-DATA     PIC X(16).
006600     05  FILLER                     PIC X(12).
006700*                                   NO HEADER - LAST 12 UNUSED
006800
006900
