000100* AS2WMS.cpybk
000200*****************************************************************
000300* COMMON WORK AREA - AS2805 SWITCH SUBSYSTEM
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* SWH-001 15/06/1987 RTAN    INITIAL VERSION.                     SWH001
000800*-----------------------------------------------------------------
000900* SWH-066 01/12/1998 MYEO    YEAR 2000 - WK-C-CURR-YY IS ONLY 2   SWH066
001000*                             DIGITS (ACCEPT FROM DATE).  ADDED
001100*                             WK-C-CURR-CCYY-WORK WITH A CENTURY
001200*                             WINDOW (YY < 50 = 20XX, ELSE 19XX)
001300*                             SO DOWNSTREAM TIMESTAMPS ARE Y2K
001400*                             SAFE WITHOUT WAITING FOR A NEW
001500*                             ACCEPT VERB FROM THE COMPILER.
001600*-----------------------------------------------------------------
001700* SWH-151 02/03/2026 HULIME  CARVED OUT OF THE OLD ASCMWS COMMON  SWH151
001800*                             AREA FOR THE NEW AS2805 SWITCH
001900*                             SUBSYSTEM SO THE TRANSFER
002000*                             SUBSYSTEM'S CONDITION NAMES ARE
002100*                             NOT DISTURBED.
002200*****************************************************************
002300 01  WK-C-FILE-STATUS              PIC X(02).
002400     88  WK-C-SUCCESSFUL            VALUE "00" "02".
002500     88  WK-C-END-OF-FILE           VALUE "10".
002600     88  WK-C-DUPLICATE-KEY         VALUE "22".
002700     88  WK-C-RECORD-NOT-FOUND      VALUE "23".
002800     88  WK-C-INVALID-KEY           VALUE "21" "23" "24".
002900*
003000 01  WK-C-CURR-DATE-RAW.
003100     05  WK-C-CURR-YY               PIC 9(02).
003200     05  WK-C-CURR-MM               PIC 9(02).
003300     05  WK-C-CURR-DD               PIC 9(02).
003400*                                   ACCEPT WK-C-CURR-DATE-RAW
003500*                                          FROM DATE.  NO FILLER
003600*                                   PAD - THIS AREA IS THE
003700*                                   DIRECT TARGET OF THE ACCEPT
003800*                                   AND MUST STAY EXACTLY 6 BYTES.
003900*
004000 01  WK-C-CURR-DATE-NUM REDEFINES WK-C-CURR-DATE-RAW
004100                                    PIC 9(06).
004200*                                   WHOLE-FIELD NUMERIC VIEW FOR
004300*                                   COMPARISON/DISPLAY.
004400*
004500 01  WK-C-CURR-TIME-RAW.
004600     05  WK-C-CURR-HH               PIC 9(02).
004700     05  WK-C-CURR-MN               PIC 9(02).
004800     05  WK-C-CURR-SS               PIC 9(02).
004900     05  WK-C-CURR-HS               PIC 9(02).
005000*                                   ACCEPT WK-C-CURR-TIME-RAW
005100*                                          FROM TIME.
005200*
005300 01  WK-C-CURR-TIME-NUM REDEFINES WK-C-CURR-TIME-RAW
005400                                    PIC 9(08).
005500*                                   WHOLE-FIELD NUMERIC VIEW FOR
005600*                                   COMPARISON/DISPLAY.
005700*
005800 01  WK-C-CURR-CCYY-WORK            PIC 9(04).
005900*                                   SWH-066 - CENTURY-WINDOWED    SWH066
006000*                                   CALENDAR YEAR.
006100*
006200 01  WK-C-STAMP-26.
006300     05  WK-C-STAMP-CCYY            PIC 9(04).
006400     05  FILLER                     PIC X(01) VALUE "-".
006500     05  WK-C-STAMP-MM              PIC 9(02).
006600     05  FILLER                     PIC X(01) VALUE "-".
006700     05  WK-C-STAMP-DD              PIC 9(02).
006800     05  FILLER                     PIC X(01) VALUE "-".
006900     05  WK-C-STAMP-HH              PIC 9(02).
007000     05  FILLER                     PIC X(01) VALUE ".".
007100     05  WK-C-STAMP-MN              PIC 9(02).
007200     05  FILLER                     PIC X(01) VALUE ".".
007300     05  WK-C-STAMP-SS              PIC 9(02).
007400     05  FILLER                     PIC X(07) VALUE ".000000".
007500*                                   26-BYTE LOG/STATUS TIMESTAMP
007600*
007700 01  WK-C-STAMP-10.
007800     05  WK-C-STAMP10-MM            PIC 9(02).
007900     05  WK-C-STAMP10-DD            PIC 9(02).
008000     05  WK-C-STAMP10-HH            PIC 9(02).
008100     05  WK-C-STAMP10-MN            PIC 9(02).
008200     05  WK-C-STAMP10-SS            PIC 9(02).
008300*                                   10-BYTE MMDDHHMMSS - DE-7
008400*
008500 01  WK-C-PGM-COUNTERS.
008600     05  WK-C-RECORDS-READ          PIC S9(09) COMP VALUE ZERO.
008700     05  WK-C-RECORDS-WRITTEN       PIC S9(09) COMP VALUE ZERO.
008800     05  WK-C-RECORDS-IN-ERROR      PIC S9(09) COMP VALUE ZERO.
008900     05  FILLER                     PIC X(01).
009000*
009100 01  WK-C-MISC-SWITCHES.
009200     05  WK-C-EOF-SWITCH            PIC X(01) VALUE "N".
009300         88  WK-C-EOF-REQUEST-FILE  VALUE "Y".
009400     05  FILLER                     PIC X(01).
009500
009600
