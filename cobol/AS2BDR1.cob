000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AS2BDR1.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   MERIDIAN NATIONAL BANK - EDP SERVICES.
000700 DATE-WRITTEN.   01 JUN 1987.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - EDP SERVICES ONLY.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE AS2805 SWITCH SUBSYSTEM.
001200*               READS THE TRANSACTION REQUEST FILE ONE RECORD AT
001300*               A TIME, GENERATES A TRANSACTION-ID, HANDS THE RAW
001400*               RECORD TO THE MESSAGE FACTORY/PACKAGER (AS2VPKG),
001500*               HANDS THE PARSED FIELDS TO THE DECISION ENGINE
001600*               (AS2VDEC), WRITES A RECEIVED/SENT PAIR OF AUDIT
001700*               LOG RECORDS THROUGH THE DATABASE LOGGER (AS2VLOG)
001800*               AND WRITES THE RESPONSE RECORD TO THE TRANSACTION
001900*               RESPONSE FILE.  A RECORD THAT FAILS THE PACKAGER'S
002000*               VALIDATION IS NOT ABENDED - IT FALLS THROUGH THE
002100*               DECISION ENGINE'S OWN UNSUPPORTED-MESSAGE PATH AND
002200*               COMES BACK AS A SYSTEM-ERROR (96) RESPONSE LIKE
002300*               ANY OTHER UNCLASSIFIABLE MESSAGE, SO THE RUN NEVER
002400*               STOPS ON ONE BAD RECORD.
002500*
002600*=================================================================
002700* HISTORY OF MODIFICATION:
002800*=================================================================
002900* SWH-001 01/06/1987 RTAN    INITIAL VERSION - PHASE 1 OF THE     SWH001
003000*                             CARD AUTHORIZATION SWITCH PROJECT.
003100*                             DRIVES THE READ/PACK/DECIDE/LOG/
003200*                             WRITE LOOP OVER THE REQUEST FILE.
003300*-----------------------------------------------------------------
003400* SWH-024 11/03/1992 MWEE    PER-RECORD ERROR CONTAINMENT REVIEW  SWH024
003500*                             ALONGSIDE THE LOGGER'S MASKING WORK
003600*                             CONFIRMED A PACKAGER REJECTION FALLS
003700*                             THROUGH TO THE DECISION ENGINE'S OWN
003800*                             UNSUPPORTED-MESSAGE HANDLING RATHER
003900*                             THAN ABENDING THE JOB.  NO CODE
004000*                             CHANGE REQUIRED.
004100*-----------------------------------------------------------------
004200* SWH-066 01/12/1998 MYEO    YEAR 2000 - TRANSACTION-ID GENERATOR SWH066
004300*                             NO LONGER TOUCHES THE 2-DIGIT YEAR
004400*                             DIRECTLY - SEE SWH-104 BELOW.       SWH104
004500*-----------------------------------------------------------------
004600* SWH-104 11/09/2008 TLIM    TRANSACTION-ID GENERATOR CONVERTED   SWH104
004700*                             TO A PERSISTENT WORKING-STORAGE
004800*                             SEQUENCE COUNTER - THE HOST HAS NO
004900*                             WALL-CLOCK MILLIS OR RANDOM-NUMBER
005000*                             INTRINSIC, SO A REPRODUCIBLE COUNTER
005100*                             SUBSTITUTES FOR THE ORIGINAL SOURCE'
005200*                             CLOCK/RANDOM ENTROPY.  DOCUMENTED
005300*                             DEVIATION - SEE SYSTEMS ANALYST
005400*                             SIGN-OFF SWH-104.                   SWH104
005500*-----------------------------------------------------------------
005600* SWH-140 09/08/2019 ARAZAK  MINOR - COMMENT CLEAN-UP ONLY, NO    SWH140
005700*                             LOGIC CHANGE.
005800*-----------------------------------------------------------------
005900* SWH-151 02/03/2026 HULIME  REPOINTED TO NEW AS2WMS COMMON AREA  SWH151
006000*                             (SPLIT OUT OF SHARED ASCMWS).  ADDED
006100*                             THE RECORDS-READ/WRITTEN/IN-ERROR
006200*                             RUN SUMMARY DISPLAY AT Z000 USING
006300*                             THE COUNTERS ALREADY CARRIED IN
006400*                             AS2WMS.  NO OTHER LOGIC CHANGE.
006500*-----------------------------------------------------------------
006600* SWH-153 10/08/2026 HULIME  F000 HAD A TRUNCATED, UNTERMINATED   SWH153
006700*                             MOVE TARGET (DE-7) - RESTORED THE
006800*                             FULL NAME.  ALSO REWORDED THE G000/
006900*                             H000 BANNER COMMENTS, WHICH STILL
007000*                             CARRIED NUMBERED "BATCH FLOW STEP"
007100*                             CALLOUTS MISSED BY THE EARLIER
007200*                             REVIEW PASS.
007300*=================================================================
007400 EJECT
007500**********************
007600 ENVIRONMENT DIVISION.
007700**********************
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.  IBM-AS400.
008000 OBJECT-COMPUTER.  IBM-AS400.
008100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008200                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
008300                   UPSI-0 IS UPSI-SWITCH-0
008400                     ON STATUS IS U0-ON
008500                     OFF STATUS IS U0-OFF.
008600*
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT  TSWREQF     ASSIGN TO DATABASE-TSWREQF
009000             ORGANIZATION      IS LINE SEQUENTIAL
009100             FILE STATUS       IS WK-C-BDR1-REQ-STATUS.
009200*
009300     SELECT  TSWRSPF     ASSIGN TO DATABASE-TSWRSPF
009400             ORGANIZATION      IS LINE SEQUENTIAL
009500             FILE STATUS       IS WK-C-BDR1-RSP-STATUS.
009600*
009700 EJECT
009800***************
009900 DATA DIVISION.
010000***************
010100 FILE SECTION.
010200*
010300* TSWREQF CARRIES A VARIABLE-LENGTH RECORD - THE MESSAGE FACTORY
010400* (AS2VPKG) TELLS A HEADER-BEARING RECORD FROM A HEADERLESS ONE BY
010500* THE ACTUAL NUMBER OF BYTES READ, SO THE ACTUAL LENGTH MUST BE
010600* PRESERVED RATHER THAN PADDED OUT BY THE READ ITSELF.
010700 FD  TSWREQF
010800     RECORD IS VARYING IN SIZE FROM 24 TO 168 CHARACTERS
010900             DEPENDING ON WK-C-BDR1-REQ-LENGTH
011000     LABEL RECORDS ARE STANDARD
011100     DATA RECORD IS WK-C-BDR1-REQ-RECORD.
011200 01  WK-C-BDR1-REQ-RECORD             PIC X(168).
011300*
011400 FD  TSWRSPF
011500     LABEL RECORDS ARE STANDARD
011600     DATA RECORD IS WK-C-BDR1-RSP-RECORD.
011700 01  WK-C-BDR1-RSP-RECORD             PIC X(168).
011800*
011900*************************
012000 WORKING-STORAGE SECTION.
012100*************************
012200 01  FILLER                        PIC X(24)        VALUE
012300     "** PROGRAM AS2BDR1 **".
012400*
012500 COPY AS2WMS.
012600*
012700* ------------------- FILE STATUS / RECORD LENGTH ----------------
012800 01  WK-C-BDR1-KEYS.
012900     05  WK-C-BDR1-REQ-LENGTH      PIC S9(04) COMP VALUE ZERO.
013000     05  WK-C-BDR1-REQ-STATUS      PIC X(02) VALUE SPACES.
013100     05  WK-C-BDR1-RSP-STATUS      PIC X(02) VALUE SPACES.
013200     05  FILLER                    PIC X(01).
013300*
013400* ------------------- TRANSACTION-ID GENERATOR -------------------
013500*                                   SWH-104 - PERSISTENT COUNTER  SWH104
013600*                                   SUBSTITUTES FOR CLOCK/RANDOM.
013700 01  WK-C-BDR1-TXNID-COUNTERS.
013800     05  WK-C-BDR1-TXNID-SEQ       PIC S9(15) COMP-3 VALUE ZERO.
013900     05  FILLER                    PIC X(01).
014000*
014100 01  WK-C-BDR1-TXNID-OUT           PIC 9(15).
014200 01  WK-C-BDR1-TXNID-ALPHA REDEFINES WK-C-BDR1-TXNID-OUT
014300                                    PIC X(15).
014400*                                   ALPHA VIEW FOR THE "TX" STRING
014500*
014600 01  WK-C-BDR1-TRANSACTION-ID      PIC X(17).
014700*                                   "TX" + 15-DIGIT SEQUENCE
014800*
014900* ------------------- OUTBOUND MESSAGE WORK AREA -----------------
015000 COPY AS2MSG.
015100*
015200*****************
015300* LINKAGE AREAS FOR THE THREE SUBORDINATE ROUTINES - CARRIED IN
015400* WORKING-STORAGE (NOT LINKAGE SECTION) BECAUSE THIS PROGRAM OWNS
015500* THEM AND CALLS OUT TO THE SUBORDINATES, RATHER THAN BEING CALLED
015600* ITSELF.
015700*****************
015800 COPY VPKG.
015900 COPY VDEC.
016000 COPY VLOG.
016100*
016200 EJECT
016300*****************
016400 PROCEDURE DIVISION.
016500*****************
016600 MAIN-MODULE.
016700     PERFORM A000-START-PROGRAM-ROUTINE
016800        THRU A999-START-PROGRAM-ROUTINE-EX.
016900     PERFORM B000-PROCESS-ONE-TRANSACTION
017000        THRU B099-PROCESS-ONE-TRANSACTION-EX
017100        UNTIL WK-C-EOF-REQUEST-FILE.
017200     PERFORM Z000-END-PROGRAM-ROUTINE
017300        THRU Z999-END-PROGRAM-ROUTINE-EX.
017400     STOP RUN.
017500*
017600*---------------------------------------------------------------*
017700* A000 - OPEN THE REQUEST AND RESPONSE FILES AND PRIME THE
017800*        READ LOOP.
017900*---------------------------------------------------------------*
018000 A000-START-PROGRAM-ROUTINE.
018100     OPEN INPUT TSWREQF.
018200     IF      WK-C-BDR1-REQ-STATUS  NOT  =  "00"
018300             DISPLAY "AS2BDR1 - UNABLE TO OPEN TSWREQF - "
018400                     WK-C-BDR1-REQ-STATUS
018500             GO TO A999-START-PROGRAM-ROUTINE-EX.
018600*
018700     OPEN OUTPUT TSWRSPF.
018800     IF      WK-C-BDR1-RSP-STATUS  NOT  =  "00"
018900             DISPLAY "AS2BDR1 - UNABLE TO OPEN TSWRSPF - "
019000                     WK-C-BDR1-RSP-STATUS
019100             CLOSE TSWREQF
019200             GO TO A999-START-PROGRAM-ROUTINE-EX.
019300*
019400     MOVE    "N"                     TO  WK-C-EOF-SWITCH.
019500     MOVE    ZERO                    TO  WK-C-RECORDS-READ.
019600     MOVE    ZERO                    TO  WK-C-RECORDS-WRITTEN.
019700     MOVE    ZERO                    TO  WK-C-RECORDS-IN-ERROR.
019800     PERFORM C000-READ-REQUEST-RECORD
019900        THRU C099-READ-REQUEST-RECORD-EX.
020000*
020100 A999-START-PROGRAM-ROUTINE-EX.
020200     EXIT.
020300*
020400*---------------------------------------------------------------*
020500* B000 - ONE PASS OF THE READ/GENERATE/PACK/DECIDE/LOG/WRITE
020600*        CYCLE FOR A SINGLE REQUEST RECORD, THEN READ AHEAD.
020700*        THIS IS THE MAIN PROCESSING LOOP BODY.
020800*---------------------------------------------------------------*
020900 B000-PROCESS-ONE-TRANSACTION.
021000     PERFORM D000-GENERATE-TRANSACTION-ID
021100        THRU D099-GENERATE-TRANSACTION-ID-EX.
021200     PERFORM E000-PACK-AND-VALIDATE
021300        THRU E099-PACK-AND-VALIDATE-EX.
021400     PERFORM F000-BUILD-DECISION-REQUEST
021500        THRU F099-BUILD-DECISION-REQUEST-EX.
021600*
021700     CALL    "AS2VDEC"               USING WK-C-VDEC-RECORD.
021800*
021900     PERFORM G000-LOG-RECEIVED-MESSAGE
022000        THRU G099-LOG-RECEIVED-MESSAGE-EX.
022100     PERFORM G100-LOG-SENT-MESSAGE
022200        THRU G199-LOG-SENT-MESSAGE-EX.
022300     PERFORM H000-WRITE-RESPONSE-RECORD
022400        THRU H099-WRITE-RESPONSE-RECORD-EX.
022500*
022600     PERFORM C000-READ-REQUEST-RECORD
022700        THRU C099-READ-REQUEST-RECORD-EX.
022800*
022900 B099-PROCESS-ONE-TRANSACTION-EX.
023000     EXIT.
023100*
023200*---------------------------------------------------------------*
023300* C000 - READ ONE REQUEST RECORD.  THE BUFFER IS BLANKED FIRST SO
023400*        A SHORT HEADERLESS RECORD NEVER INHERITS TRAILING BYTES
023500*        LEFT OVER FROM A LONGER PRIOR RECORD.
023600*---------------------------------------------------------------*
023700 C000-READ-REQUEST-RECORD.
023800     MOVE    SPACES                  TO  WK-C-BDR1-REQ-RECORD.
023900     READ    TSWREQF
024000         AT END
024100                 SET WK-C-EOF-REQUEST-FILE TO TRUE
024200         NOT AT END
024300                 ADD 1 TO WK-C-RECORDS-READ
024400     END-READ.
024500*
024600 C099-READ-REQUEST-RECORD-EX.
024700     EXIT.
024800*
024900*---------------------------------------------------------------*
025000* D000 - GENERATE THIS RECORD'S TRANSACTION-ID.  SHARED BY THE
025100*        RECEIVED AND SENT LOG ENTRIES WRITTEN FOR THE SAME
025200*        RECORD.
025300*---------------------------------------------------------------*
025400 D000-GENERATE-TRANSACTION-ID.
025500     ADD     1                       TO  WK-C-BDR1-TXNID-SEQ.
025600     IF      WK-C-BDR1-TXNID-SEQ  >  999999999999999
025700             MOVE ZERO               TO  WK-C-BDR1-TXNID-SEQ.
025800     MOVE    WK-C-BDR1-TXNID-SEQ     TO  WK-C-BDR1-TXNID-OUT.
025900     STRING  "TX"                    DELIMITED BY SIZE
026000             WK-C-BDR1-TXNID-ALPHA   DELIMITED BY SIZE
026100             INTO WK-C-BDR1-TRANSACTION-ID.
026200*
026300 D099-GENERATE-TRANSACTION-ID-EX.
026400     EXIT.
026500*
026600*---------------------------------------------------------------*
026700* E000 - HAND THE RAW RECORD TO THE MESSAGE FACTORY/PACKAGER.
026800*        A REJECTED MESSAGE IS COUNTED BUT NOT ABENDED - SEE THE
026900*        PROGRAM DESCRIPTION ABOVE - THE RECORD FLOWS ON THROUGH
027000*        THE DECISION ENGINE CARRYING ITS ERROR CODE.
027100*---------------------------------------------------------------*
027200 E000-PACK-AND-VALIDATE.
027300     MOVE    WK-C-BDR1-REQ-RECORD    TO  WK-C-VPKG-RAW-RECORD.
027400     MOVE    WK-C-BDR1-REQ-LENGTH    TO  WK-C-VPKG-RAW-LENGTH.
027500     CALL    "AS2VPKG"               USING WK-C-VPKG-RECORD.
027600*
027700     IF      WK-C-VPKG-IS-INVALID
027800             ADD 1 TO WK-C-RECORDS-IN-ERROR
027900             DISPLAY "AS2BDR1 - MESSAGE REJECTED - "
028000                     WK-C-VPKG-ERROR-CD.
028100*
028200 E099-PACK-AND-VALIDATE-EX.
028300     EXIT.
028400*
028500*---------------------------------------------------------------*
028600* F000 - COPY THE PACKAGER'S PARSED FIELDS (VALID OR NOT) INTO
028700*        THE DECISION ENGINE'S REQUEST AREA.  A REJECTED MESSAGE
028800*        CARRIES WHATEVER MTI WAS ON THE WIRE, WHICH WILL NOT
028900*        MATCH ANY OF THE FOUR SUPPORTED CLASSES, SO AS2VDEC'S OWN
029000*        C900-UNSUPPORTED-MESSAGE PATH BUILDS THE SYSTEM-ERROR
029100*        RESPONSE.
029200*---------------------------------------------------------------*
029300 F000-BUILD-DECISION-REQUEST.
029400     MOVE    WK-C-VPKG-MTI           TO  WK-C-VDEC-REQ-MTI.
029500     MOVE    WK-C-VPKG-DE03-PROCD    TO  WK-C-VDEC-REQ-DE03-PROCD.
029600     MOVE    WK-C-VPKG-DE04-AMOUNT TO  WK-C-VDEC-REQ-DE04-AMOUNT.
029700     MOVE WK-C-VPKG-DE07-DATETIME TO WK-C-VDEC-REQ-DE07-DATETIME.
029800     MOVE    WK-C-VPKG-DE11-STAN     TO  WK-C-VDEC-REQ-DE11-STAN.
029900     MOVE    WK-C-VPKG-DE37-RRN      TO  WK-C-VDEC-REQ-DE37-RRN.
030000     MOVE    WK-C-VPKG-DE38-AUTHCD TO  WK-C-VDEC-REQ-DE38-AUTHCD.
030100     MOVE    WK-C-VPKG-DE39-RESPCD TO  WK-C-VDEC-REQ-DE39-RESPCD.
030200     MOVE    WK-C-VPKG-DE41-TERMID TO  WK-C-VDEC-REQ-DE41-TERMID.
030300     MOVE WK-C-VPKG-DE42-MERCHID TO WK-C-VDEC-REQ-DE42-MERCHID.
030400     MOVE WK-C-VPKG-DE70-NETMGMT TO WK-C-VDEC-REQ-DE70-NETMGMT.
030500     MOVE    WK-C-VPKG-DE02-PAN      TO  WK-C-VDEC-REQ-DE02-PAN.
030600     MOVE    WK-C-VPKG-DE35-TRACK2 TO  WK-C-VDEC-REQ-DE35-TRACK2.
030700     MOVE WK-C-VPKG-DE52-PINDATA TO WK-C-VDEC-REQ-DE52-PINDATA.
030800*
030900 F099-BUILD-DECISION-REQUEST-EX.
031000     EXIT.
031100*
031200*---------------------------------------------------------------*
031300* G000 - LOG THE INBOUND MESSAGE, DIRECTION RECEIVED.  FIELDS COME
031400*        FROM THE DECISION ENGINE'S REQUEST AREA RATHER THAN BACK
031500*        FROM THE PACKAGER, SO THE SAME FIELD-BY-FIELD MOVE LIST
031600*        SERVES BOTH LOG CALLS.
031700*---------------------------------------------------------------*
031800 G000-LOG-RECEIVED-MESSAGE.
031900     MOVE    WK-C-BDR1-TRANSACTION-ID TO WK-C-VLOG-TRANSACTION-ID.
032000     MOVE    "RECEIVED  "             TO WK-C-VLOG-DIRECTION.
032100     MOVE    WK-C-VDEC-REQ-MTI        TO WK-C-VLOG-MTI.
032200     MOVE    WK-C-VDEC-REQ-DE03-PROCD TO WK-C-VLOG-DE03-PROCD.
032300     MOVE    WK-C-VDEC-REQ-DE04-AMOUNT TO WK-C-VLOG-DE04-AMOUNT.
032400     MOVE    WK-C-VDEC-REQ-DE07-DATETIME
032500                                       TO WK-C-VLOG-DE07-DATETIME.
032600     MOVE    WK-C-VDEC-REQ-DE11-STAN  TO WK-C-VLOG-DE11-STAN.
032700     MOVE    WK-C-VDEC-REQ-DE37-RRN   TO WK-C-VLOG-DE37-RRN.
032800     MOVE    WK-C-VDEC-REQ-DE39-RESPCD TO WK-C-VLOG-DE39-RESPCD.
032900     MOVE    WK-C-VDEC-REQ-DE41-TERMID TO WK-C-VLOG-DE41-TERMID.
033000     MOVE    WK-C-VDEC-REQ-DE42-MERCHID
033100                                       TO WK-C-VLOG-DE42-MERCHID.
033200     MOVE    WK-C-VDEC-REQ-DE02-PAN   TO WK-C-VLOG-DE02-PAN.
033300     MOVE    WK-C-VDEC-REQ-DE35-TRACK2 TO WK-C-VLOG-DE35-TRACK2.
033400     MOVE    WK-C-VDEC-REQ-DE52-PINDATA
033500                                       TO WK-C-VLOG-DE52-PINDATA.
033600*
033700     CALL    "AS2VLOG"                USING WK-C-VLOG-RECORD.
033800     IF      WK-C-VLOG-FAILED
033900             DISPLAY "AS2BDR1 - LOG WRITE FAILED (RECEIVED) - "
034000                     WK-C-BDR1-TRANSACTION-ID.
034100*
034200 G099-LOG-RECEIVED-MESSAGE-EX.
034300     EXIT.
034400*
034500*---------------------------------------------------------------*
034600* G100 - LOG THE OUTBOUND RESPONSE, DIRECTION SENT, SAME
034700*        TRANSACTION-ID AS G000.
034800*---------------------------------------------------------------*
034900 G100-LOG-SENT-MESSAGE.
035000     MOVE    WK-C-BDR1-TRANSACTION-ID TO WK-C-VLOG-TRANSACTION-ID.
035100     MOVE    "SENT      "             TO WK-C-VLOG-DIRECTION.
035200     MOVE    WK-C-VDEC-RSP-MTI        TO WK-C-VLOG-MTI.
035300     MOVE    WK-C-VDEC-RSP-DE03-PROCD TO WK-C-VLOG-DE03-PROCD.
035400     MOVE    WK-C-VDEC-RSP-DE04-AMOUNT TO WK-C-VLOG-DE04-AMOUNT.
035500     MOVE    WK-C-VDEC-RSP-DE07-DATETIME
035600                                       TO WK-C-VLOG-DE07-DATETIME.
035700     MOVE    WK-C-VDEC-RSP-DE11-STAN  TO WK-C-VLOG-DE11-STAN.
035800     MOVE    WK-C-VDEC-RSP-DE37-RRN   TO WK-C-VLOG-DE37-RRN.
035900     MOVE    WK-C-VDEC-RSP-DE39-RESPCD TO WK-C-VLOG-DE39-RESPCD.
036000     MOVE    WK-C-VDEC-RSP-DE41-TERMID TO WK-C-VLOG-DE41-TERMID.
036100     MOVE    WK-C-VDEC-RSP-DE42-MERCHID
036200                                       TO WK-C-VLOG-DE42-MERCHID.
036300     MOVE    WK-C-VDEC-RSP-DE02-PAN   TO WK-C-VLOG-DE02-PAN.
036400     MOVE    WK-C-VDEC-RSP-DE35-TRACK2 TO WK-C-VLOG-DE35-TRACK2.
036500     MOVE    WK-C-VDEC-RSP-DE52-PINDATA
036600                                       TO WK-C-VLOG-DE52-PINDATA.
036700*
036800     CALL    "AS2VLOG"                USING WK-C-VLOG-RECORD.
036900     IF      WK-C-VLOG-FAILED
037000             DISPLAY "AS2BDR1 - LOG WRITE FAILED (SENT) - "
037100                     WK-C-BDR1-TRANSACTION-ID.
037200*
037300 G199-LOG-SENT-MESSAGE-EX.
037400     EXIT.
037500*
037600*---------------------------------------------------------------*
037700* H000 - PACK THE RESPONSE FIELDS BACK INTO A HEADERLESS WIRE
037800*        RECORD AND WRITE IT TO THE RESPONSE FILE.  THE WORK AREA
037900*        IS BLANKED FIRST SO THE UNUSED 12-BYTE HEADERLESS FILLER
038000*        NEVER CARRIES FORWARD TEXT
038100*        FROM A PRIOR RESPONSE.
038200*---------------------------------------------------------------*
038300 H000-WRITE-RESPONSE-RECORD.
038400     MOVE    SPACES                  TO  TSWMSG-RECORD.
038500     MOVE    WK-C-VDEC-RSP-MTI       TO  TSWMSG-N-MTI.
038600     MOVE    WK-C-VDEC-RSP-DE03-PROCD
038700                                      TO  TSWMSG-N-DE03-PROC-CODE.
038800     MOVE    WK-C-VDEC-RSP-DE04-AMOUNT
038900                                      TO  TSWMSG-N-DE04-AMOUNT.
039000     MOVE    WK-C-VDEC-RSP-DE07-DATETIME
039100                                      TO  TSWMSG-N-DE07-DATETIME.
039200     MOVE    WK-C-VDEC-RSP-DE11-STAN TO  TSWMSG-N-DE11-STAN.
039300     MOVE    WK-C-VDEC-RSP-DE37-RRN  TO  TSWMSG-N-DE37-RRN.
039400     MOVE    WK-C-VDEC-RSP-DE38-AUTHCD
039500                                      TO  TSWMSG-N-DE38-AUTH-CODE.
039600     MOVE    WK-C-VDEC-RSP-DE39-RESPCD
039700                                      TO  TSWMSG-N-DE39-RESP-CODE.
039800     MOVE    WK-C-VDEC-RSP-DE41-TERMID
039900                                      TO  TSWMSG-N-DE41-TERM-ID.
040000     MOVE    WK-C-VDEC-RSP-DE42-MERCHID
040100                                      TO  TSWMSG-N-DE42-MERCH-ID.
040200     MOVE    WK-C-VDEC-RSP-DE70-NETMGMT
040300                                      TO  TSWMSG-N-DE70-NETMGMT-CO
040400     MOVE    WK-C-VDEC-RSP-DE02-PAN  TO  TSWMSG-N-DE02-PAN.
040500     MOVE    WK-C-VDEC-RSP-DE35-TRACK2
040600                                      TO  TSWMSG-N-DE35-TRACK2.
040700     MOVE    WK-C-VDEC-RSP-DE52-PINDATA
040800                                      TO  TSWMSG-N-DE52-PIN-DATA.
040900*
041000     MOVE    TSWMSG-RECORD           TO  WK-C-BDR1-RSP-RECORD.
041100     WRITE   WK-C-BDR1-RSP-RECORD.
041200     IF      WK-C-BDR1-RSP-STATUS  NOT  =  "00"
041300             DISPLAY "AS2BDR1 - WRITE ERROR - TSWRSPF - "
041400                     WK-C-BDR1-RSP-STATUS
041500     ELSE
041600             ADD 1 TO WK-C-RECORDS-WRITTEN.
041700*
041800 H099-WRITE-RESPONSE-RECORD-EX.
041900     EXIT.
042000*
042100*---------------------------------------------------------------*
042200*                   PROGRAM SUBROUTINE                          *
042300*---------------------------------------------------------------*
042400* THE FINAL RECORDS-WRITTEN COUNT (ONE PER RESPONSE SUCCESSFULLY
042500* WRITTEN) IS THE RUN'S CONTROL TOTAL FOR BALANCING.
042600*---------------------------------------------------------------*
042700 Z000-END-PROGRAM-ROUTINE.
042800     CLOSE   TSWREQF.
042900     CLOSE   TSWRSPF.
043000     DISPLAY "AS2BDR1 - RUN COMPLETE".
043100     DISPLAY "AS2BDR1 - RECORDS READ      - " WK-C-RECORDS-READ.
043200     DISPLAY "AS2BDR1 - RECORDS WRITTEN   - " WK-C-RECORDS-WRITTEN
043300     DISPLAY "AS2BDR1 - RECORDS IN ERROR  - " WK-C-RECORDS-IN-ERRO
043400*
043500 Z999-END-PROGRAM-ROUTINE-EX.
043600     EXIT.
043700*
043800******************************************************************
043900************** END OF PROGRAM SOURCE -  AS2BDR1 ***************
044000******************************************************************
044100
044200
