000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AS2VRPT.
000500 AUTHOR.         R TAN.
000600 INSTALLATION.   MERIDIAN NATIONAL BANK - EDP SERVICES.
000700 DATE-WRITTEN.   03 SEP 1987.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - EDP SERVICES ONLY.
001000*
001100*DESCRIPTION :  STAND-ALONE REPORTING JOB FOR THE AS2805 SWITCH
001200*               SUBSYSTEM.  UNLIKE THE OTHER AS2Vxxx MODULES THIS
001300*               IS NOT CALLED FROM THE BATCH DRIVER - IT IS
001400*               SCHEDULED ON ITS OWN (NORMALLY AT END OF THE
001500*               NIGHTLY SWITCH RUN, BUT MAY BE RUN ON DEMAND) TO
001600*               PRODUCE THREE REPORTS OFF THE TRANSACTION LOG AND
001700*               SYSTEM STATUS FILES:  THE SYSTEM STATUS REPORT,
001800*               THE RECENT TRANSACTIONS REPORT AND THE HOURLY
001900*               TRANSACTION COUNTS REPORT.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* SWH-005 03/09/1987 RTAN    INITIAL VERSION - STATUS REPORT AND  SWH005
002500*                             RECENT TRANSACTIONS REPORT ONLY.
002600*-----------------------------------------------------------------
002700* SWH-021 20/11/1991 RTAN    ADDED THE HOURLY TRANSACTION COUNTS  SWH021
002800*                             REPORT AT THE REQUEST OF NETWORK
002900*                             OPERATIONS - THEY WANTED A QUICK
003000*                             LOOK AT TRAFFIC SHAPE ACROSS A DAY
003100*                             WITHOUT WAITING FOR THE MIS EXTRACT.
003200*-----------------------------------------------------------------
003300* SWH-023 04/03/1992 MWEE    RECENT TRANSACTIONS REPORT NOW USES  SWH023
003400*                             THE SAME MASKED RAW-MESSAGE DUMP
003500*                             CONVENTIONS AS AS2VLOG - NO PAN,
003600*                             TRACK 2 OR PIN DATA EVER APPEARS ON
003700*                             THIS REPORT BECAUSE IT IS NOT
003800*                             CARRIED IN THE SUMMARY COLUMNS AT
003900*                             ALL.
004000*-----------------------------------------------------------------
004100* SWH-066 01/12/1998 MYEO    YEAR 2000 - HOURLY REPORT'S 24-HOUR  SWH066
004200*                             CUT-OFF NOW COMPUTED FROM THE
004300*                             CENTURY-WINDOWED DATE IN AS2WMS
004400*                             RATHER THAN A RAW 2-DIGIT YEAR.
004500*-----------------------------------------------------------------
004600* SWH-097 19/05/2006 TLIM    LIMIT PARAMETER CARD (TSWPRMF) MADE  SWH097
004700*                             OPTIONAL - IF THE FILE IS MISSING
004800*                             OR THE CARD IS NOT NUMERIC THE
004900*                             DEFAULT OF 50 IS USED, RATHER THAN
005000*                             ABENDING THE JOB.
005100*-----------------------------------------------------------------
005200* SWH-140 09/08/2019 ARAZAK  MINOR - COMMENT CLEAN-UP ONLY, NO    SWH140
005300*                             LOGIC CHANGE.
005400*-----------------------------------------------------------------
005500* SWH-151 02/03/2026 HULIME  REPOINTED TO NEW AS2WMS COMMON AREA  SWH151
005600*                             (SPLIT OUT OF SHARED ASCMWS).  NO
005700*                             LOGIC CHANGE.
005800*-----------------------------------------------------------------
005900* SWH-153 10/08/2026 HULIME  D100 HAD ELEVEN MOVE STATEMENTS WITH SWH153
006000*                             AN UNCLOSED TABLE SUBSCRIPT AND NO
006100*                             TERMINATING PERIOD; E210 HAD FOUR
006200*                             MORE TRUNCATED TARGETS AND E000'S
006300*                             PERFORM TO E200 WAS MISSING ITS -EX
006400*                             SUFFIX.  ALL RESTORED TO THE FULL
006500*                             DECLARED NAMES.
006600*=================================================================
006700 EJECT
006800**********************
006900 ENVIRONMENT DIVISION.
007000**********************
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-AS400.
007300 OBJECT-COMPUTER.  IBM-AS400.
007400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007500                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
007600                   C01 IS TOP-OF-FORM
007700                   UPSI-0 IS UPSI-SWITCH-0
007800                     ON STATUS IS U0-ON
007900                     OFF STATUS IS U0-OFF.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT  TSWLOGF     ASSIGN TO DATABASE-TSWLOGF
008400             ORGANIZATION      IS LINE SEQUENTIAL
008500             FILE STATUS       IS WK-C-FILE-STATUS.
008600*
008700     SELECT  TSWSTAF     ASSIGN TO DATABASE-TSWSTAF
008800             ORGANIZATION      IS RELATIVE
008900             ACCESS MODE       IS RANDOM
009000             RELATIVE KEY      IS WK-C-VRPT-STA-KEY
009100             FILE STATUS       IS WK-C-FILE-STATUS.
009200*
009300     SELECT  TSWPRMF     ASSIGN TO DATABASE-TSWPRMF
009400             ORGANIZATION      IS LINE SEQUENTIAL
009500             FILE STATUS       IS WK-C-VRPT-PARM-STATUS.
009600*
009700     SELECT  TSWRPTF     ASSIGN TO DATABASE-TSWRPTF
009800             ORGANIZATION      IS LINE SEQUENTIAL
009900             FILE STATUS       IS WK-C-VRPT-RPT-STATUS.
010000*
010100 EJECT
010200***************
010300 DATA DIVISION.
010400***************
010500 FILE SECTION.
010600*
010700 FD  TSWLOGF
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS TSWLOG-RECORD.
011000     COPY AS2LOG.
011100*
011200 FD  TSWSTAF
011300     LABEL RECORDS ARE STANDARD
011400     DATA RECORD IS TSWSTA-RECORD.
011500     COPY AS2STA.
011600*
011700 FD  TSWPRMF
011800     LABEL RECORDS ARE STANDARD
011900     DATA RECORD IS WK-C-VRPT-PARM-RECORD.
012000 01  WK-C-VRPT-PARM-RECORD.
012100     05  WK-C-VRPT-PARM-LIMIT      PIC 9(04).
012200     05  FILLER                    PIC X(76).
012300*
012400 FD  TSWRPTF
012500     LABEL RECORDS ARE STANDARD
012600     DATA RECORD IS WK-C-VRPT-PRINT-LINE.
012700 01  WK-C-VRPT-PRINT-LINE.
012800     05  WK-C-VRPT-PRINT-TEXT      PIC X(131).
012900     05  FILLER                    PIC X(01).
013000*
013100*************************
013200 WORKING-STORAGE SECTION.
013300*************************
013400 01  FILLER                        PIC X(24)        VALUE
013500     "** PROGRAM AS2VRPT **".
013600*
013700 COPY AS2WMS.
013800*
013900* ------------------- FILE STATUS / MISC KEYS --------------------
014000 01  WK-C-VRPT-KEYS.
014100     05  WK-C-VRPT-STA-KEY         PIC S9(04) COMP VALUE +1.
014200     05  WK-C-VRPT-PARM-STATUS     PIC X(02) VALUE SPACES.
014300     05  WK-C-VRPT-RPT-STATUS      PIC X(02) VALUE SPACES.
014400     05  WK-C-VRPT-PARM-FOUND-SW   PIC X(01) VALUE "N".
014500         88  WK-C-VRPT-PARM-FOUND      VALUE "Y".
014600     05  FILLER                    PIC X(01).
014700*
014800* ------------------- RECENT TRANSACTIONS LIMIT ------------------
014900 01  WK-C-VRPT-LIMIT-AREA.
015000     05  WK-C-VRPT-LIMIT           PIC 9(04) COMP VALUE 50.
015100*                                   SWH-097 - DEFAULT 50          SWH097
015200     05  WK-C-VRPT-MAX-LIMIT       PIC 9(04) COMP VALUE 500.
015300*                                   TABLE CAPACITY - SEE WK-C-VRPT
015400*                                   RECENT-TABLE BELOW.
015500     05  FILLER                    PIC X(01).
015600*
015700* ---------------- CIRCULAR BUFFER - RECENT TRANSACTIONS ---------
015800 01  WK-C-VRPT-RECENT-CTRS.
015900     05  WK-C-VRPT-READ-COUNT      PIC S9(09) COMP VALUE ZERO.
016000     05  WK-C-VRPT-BUF-COUNT       PIC S9(09) COMP VALUE ZERO.
016100     05  WK-C-VRPT-SLOT            PIC S9(09) COMP VALUE ZERO.
016200     05  WK-C-VRPT-DIVIDE-QUOT     PIC S9(09) COMP VALUE ZERO.
016300     05  WK-C-VRPT-PRINTED         PIC S9(09) COMP VALUE ZERO.
016400     05  FILLER                    PIC X(01).
016500*
016600 01  WK-C-VRPT-RECENT-TABLE.
016700     05  WK-C-VRPT-RECENT-ROW OCCURS 500 TIMES
016800                               INDEXED BY WK-C-VRPT-IX.
016900         10  WK-C-VRPT-R-TXNID     PIC X(17).
017000         10  WK-C-VRPT-R-MTI       PIC X(04).
017100         10  WK-C-VRPT-R-PROCD     PIC X(06).
017200         10  WK-C-VRPT-R-AMOUNT    PIC X(12).
017300         10  WK-C-VRPT-R-STAN      PIC X(06).
017400         10  WK-C-VRPT-R-RRN       PIC X(12).
017500         10  WK-C-VRPT-R-RESPCD    PIC X(02).
017600         10  WK-C-VRPT-R-TERMID    PIC X(08).
017700         10  WK-C-VRPT-R-MERCHID   PIC X(15).
017800         10  WK-C-VRPT-R-DIRECT    PIC X(10).
017900         10  WK-C-VRPT-R-TSTAMP    PIC X(26).
018000         10  FILLER                PIC X(01).
018100*
018200* ---------------- HOURLY COUNTS - 24 HOUR-OF-DAY BUCKETS --------
018300 01  WK-C-VRPT-HOURLY-TABLE.
018400     05  WK-C-VRPT-HOUR-ROW OCCURS 24 TIMES
018500                               INDEXED BY WK-C-VRPT-HX.
018600         10  WK-C-VRPT-HOUR-COUNT  PIC S9(09) COMP VALUE ZERO.
018700         10  FILLER                PIC X(01).
018800*
018900* ---------------- 24-HOUR CUT-OFF WORK AREA ---------------------
019000 01  WK-C-VRPT-CUTOFF-WORK.
019100     05  WK-C-VRPT-CUTOFF-CCYY     PIC 9(04).
019200     05  WK-C-VRPT-CUTOFF-MM       PIC 9(02).
019300     05  WK-C-VRPT-CUTOFF-DD       PIC 9(02).
019400     05  WK-C-VRPT-CUTOFF-HH       PIC 9(02).
019500     05  WK-C-VRPT-TODAY-MM        PIC 9(02).
019600     05  WK-C-VRPT-TODAY-DD        PIC 9(02).
019700     05  WK-C-VRPT-LEAP-TEST       PIC S9(04) COMP VALUE ZERO.
019800     05  WK-C-VRPT-LEAP-REM        PIC S9(04) COMP VALUE ZERO.
019900     05  FILLER                    PIC X(01).
020000*
020100 01  WK-C-VRPT-DAYS-TABLE-LIT      PIC X(24) VALUE
020200     "312831303130313130313031".
020300 01  WK-C-VRPT-DAYS-TABLE REDEFINES WK-C-VRPT-DAYS-TABLE-LIT.
020400     05  WK-C-VRPT-DAYS-IN-MONTH   PIC 9(02) OCCURS 12 TIMES.
020500*                                   JAN THRU DEC - FEB ADJUSTED
020600*                                   FOR LEAP YEARS BELOW, SIMPLE
020700*                                   DIV-BY-4 RULE (NO CENTURY
020800*                                   EXCEPTION - THIS REPORT NEEDS
020900*                                   ONLY THE CURRENT CENTURY).
021000*
021100 01  WK-C-VRPT-LOG-TS-CCYY         PIC 9(04).
021200 01  WK-C-VRPT-LOG-TS-MM           PIC 9(02).
021300 01  WK-C-VRPT-LOG-TS-DD           PIC 9(02).
021400 01  WK-C-VRPT-LOG-TS-HH           PIC 9(02).
021500 01  WK-C-VRPT-IN-WINDOW-SW        PIC X(01).
021600     88  WK-C-VRPT-IN-WINDOW           VALUE "Y".
021700     88  WK-C-VRPT-NOT-IN-WINDOW       VALUE "N".
021800*
021900 01  WK-C-VRPT-HOUR-SUBS           PIC S9(04) COMP VALUE ZERO.
022000 01  WK-C-VRPT-HOUR-EDIT            PIC 9(02).
022100 01  WK-C-VRPT-HCOUNT-EDIT          PIC 9(09).
022200*
022300*****************
022400 PROCEDURE DIVISION.
022500*****************
022600 MAIN-MODULE.
022700     PERFORM A000-START-PROGRAM-ROUTINE
022800        THRU A999-START-PROGRAM-ROUTINE-EX.
022900     PERFORM B000-MAIN-PROCESSING
023000        THRU B999-MAIN-PROCESSING-EX.
023100     PERFORM Z000-END-PROGRAM-ROUTINE
023200        THRU Z999-END-PROGRAM-ROUTINE-EX.
023300     STOP RUN.
023400*
023500*---------------------------------------------------------------*
023600* A000 - OPEN THE REPORT OUTPUT FILE AND PICK UP THE OPTIONAL
023700*        LIMIT PARAMETER CARD FOR THE RECENT TRANSACTIONS REPORT.
023800*        SWH-097 - IF TSWPRMF IS ABSENT OR ITS CARD IS NOT        SWH097
023900*        NUMERIC THE DEFAULT OF 50 STANDS.
024000*---------------------------------------------------------------*
024100 A000-START-PROGRAM-ROUTINE.
024200     OPEN OUTPUT TSWRPTF.
024300     IF      WK-C-VRPT-RPT-STATUS  NOT  =  "00"
024400             DISPLAY "AS2VRPT - UNABLE TO OPEN TSWRPTF - "
024500                     WK-C-VRPT-RPT-STATUS
024600             GO TO A999-START-PROGRAM-ROUTINE-EX.
024700*
024800     MOVE    "N"                     TO  WK-C-VRPT-PARM-FOUND-SW.
024900     OPEN INPUT TSWPRMF.
025000     IF      WK-C-VRPT-PARM-STATUS  =  "00"
025100             READ TSWPRMF
025200                 NOT AT END
025300                     MOVE "Y" TO WK-C-VRPT-PARM-FOUND-SW
025400             END-READ
025500             IF      WK-C-VRPT-PARM-FOUND
025600                 AND WK-C-VRPT-PARM-LIMIT  IS NUMERIC
025700                 AND WK-C-VRPT-PARM-LIMIT  NOT  =  ZERO
025800                     MOVE WK-C-VRPT-PARM-LIMIT
025900                                       TO  WK-C-VRPT-LIMIT
026000             END-IF
026100             CLOSE TSWPRMF
026200     END-IF.
026300*
026400     IF      WK-C-VRPT-LIMIT  >  WK-C-VRPT-MAX-LIMIT
026500             MOVE WK-C-VRPT-MAX-LIMIT TO WK-C-VRPT-LIMIT.
026600*
026700 A999-START-PROGRAM-ROUTINE-EX.
026800     EXIT.
026900*
027000*---------------------------------------------------------------*
027100* B000 - DRIVE THE THREE REPORTS IN TURN.
027200*---------------------------------------------------------------*
027300 B000-MAIN-PROCESSING.
027400     PERFORM C000-STATUS-REPORT
027500        THRU C099-STATUS-REPORT-EX.
027600     PERFORM D000-RECENT-TRANSACTIONS-REPORT
027700        THRU D099-RECENT-TRANSACTIONS-REPORT-EX.
027800     PERFORM E000-HOURLY-COUNTS-REPORT
027900        THRU E099-HOURLY-COUNTS-REPORT-EX.
028000*
028100 B999-MAIN-PROCESSING-EX.
028200     EXIT.
028300*
028400*---------------------------------------------------------------*
028500* C000 - STATUS REPORT.  STRAIGHT SINGLE-RECORD READ OF TSWSTAF -
028600*        NO CALCULATION.  IF THE STATUS FILE HAS NEVER BEEN
028700*        WRITTEN (NO TRANSACTIONS YET LOGGED) SAY SO AND MOVE ON.
028800*---------------------------------------------------------------*
028900 C000-STATUS-REPORT.
029000     MOVE SPACES TO WK-C-VRPT-PRINT-LINE.
029100     MOVE "STATUS REPORT"          TO  WK-C-VRPT-PRINT-TEXT.
029200     WRITE WK-C-VRPT-PRINT-LINE.
029300*
029400     OPEN INPUT TSWSTAF.
029500     IF      WK-C-FILE-STATUS  NOT  =  "00"
029600             MOVE SPACES            TO WK-C-VRPT-PRINT-LINE
029700             MOVE "TSWSTAF NOT AVAILABLE"
029800                                       TO WK-C-VRPT-PRINT-TEXT
029900             WRITE WK-C-VRPT-PRINT-LINE
030000             GO TO C099-STATUS-REPORT-EX.
030100*
030200     MOVE 1 TO WK-C-VRPT-STA-KEY.
030300     READ TSWSTAF.
030400     IF      WK-C-RECORD-NOT-FOUND
030500             MOVE SPACES            TO WK-C-VRPT-PRINT-LINE
030600             MOVE "NO TRANSACTIONS LOGGED YET"
030700                                       TO WK-C-VRPT-PRINT-TEXT
030800             WRITE WK-C-VRPT-PRINT-LINE
030900             CLOSE TSWSTAF
031000             GO TO C099-STATUS-REPORT-EX.
031100*
031200     MOVE SPACES TO WK-C-VRPT-PRINT-LINE.
031300     STRING  "STATUS: "             DELIMITED BY SIZE
031400             TSWSTA-TEXT            DELIMITED BY SIZE
031500             "  STARTED: "          DELIMITED BY SIZE
031600             TSWSTA-START-TIME      DELIMITED BY SIZE
031700             INTO WK-C-VRPT-PRINT-TEXT.
031800     WRITE WK-C-VRPT-PRINT-LINE.
031900*
032000     MOVE SPACES TO WK-C-VRPT-PRINT-LINE.
032100     STRING  "TRANSACTIONS-PROCESSED: "  DELIMITED BY SIZE
032200             TSWSTA-TXN-COUNT            DELIMITED BY SIZE
032300             "  LAST-UPDATE: "           DELIMITED BY SIZE
032400             TSWSTA-LAST-UPDATE          DELIMITED BY SIZE
032500             INTO WK-C-VRPT-PRINT-TEXT.
032600     WRITE WK-C-VRPT-PRINT-LINE.
032700*
032800     CLOSE TSWSTAF.
032900*
033000 C099-STATUS-REPORT-EX.
033100     EXIT.
033200*
033300*---------------------------------------------------------------*
033400* D000 - RECENT TRANSACTIONS REPORT.  ONE PASS OF TSWLOGF, KEPT
033500*        IN A CIRCULAR BUFFER OF WK-C-VRPT-LIMIT ROWS SO THE LAST
033600*        LIMIT RECORDS SEEN ARE ALWAYS ON HAND AT END OF FILE -
033700*        NO SORT VERB IS AVAILABLE TO US ON THIS HOST FOR
033800*        REVERSING A LINE SEQUENTIAL FILE.  SWH-023.              SWH023
033900*---------------------------------------------------------------*
034000 D000-RECENT-TRANSACTIONS-REPORT.
034100     MOVE SPACES TO WK-C-VRPT-PRINT-LINE.
034200     WRITE WK-C-VRPT-PRINT-LINE.
034300     MOVE "TRANSACTION-ID   MTI  PROC-CODE AMOUNT       STAN   RRN
034400                                 TO  WK-C-VRPT-PRINT-TEXT(1:57).
034500     MOVE "        RESP TERM-ID  MERCHANT-ID     DIRECTION TIMESTA
034600                                 TO  WK-C-VRPT-PRINT-TEXT(58:57).
034700     WRITE WK-C-VRPT-PRINT-LINE.
034800*
034900     OPEN INPUT TSWLOGF.
035000     IF      WK-C-FILE-STATUS  NOT  =  "00"
035100             MOVE SPACES            TO WK-C-VRPT-PRINT-LINE
035200             MOVE "TSWLOGF NOT AVAILABLE"
035300                                       TO WK-C-VRPT-PRINT-TEXT
035400             WRITE WK-C-VRPT-PRINT-LINE
035500             GO TO D099-RECENT-TRANSACTIONS-REPORT-EX.
035600*
035700     MOVE ZERO TO WK-C-VRPT-READ-COUNT.
035800     MOVE ZERO TO WK-C-VRPT-BUF-COUNT.
035900*
036000     READ TSWLOGF
036100         AT END SET WK-C-EOF-REQUEST-FILE TO TRUE.
036200     PERFORM D100-LOAD-RECENT-ROW THRU D199-LOAD-RECENT-ROW-EX
036300         UNTIL WK-C-EOF-REQUEST-FILE.
036400     CLOSE TSWLOGF.
036500*
036600     IF      WK-C-VRPT-BUF-COUNT  =  ZERO
036700             MOVE SPACES            TO WK-C-VRPT-PRINT-LINE
036800             MOVE "NO TRANSACTIONS LOGGED YET"
036900                                       TO WK-C-VRPT-PRINT-TEXT
037000             WRITE WK-C-VRPT-PRINT-LINE
037100             GO TO D099-RECENT-TRANSACTIONS-REPORT-EX.
037200*
037300     PERFORM D200-PRINT-RECENT-ROWS THRU D299-PRINT-RECENT-ROWS-EX
037400*
037500 D099-RECENT-TRANSACTIONS-REPORT-EX.
037600     EXIT.
037700*
037800 D100-LOAD-RECENT-ROW.
037900     ADD     1                     TO  WK-C-VRPT-READ-COUNT.
038000     DIVIDE  WK-C-VRPT-READ-COUNT  BY  WK-C-VRPT-LIMIT
038100             GIVING WK-C-VRPT-DIVIDE-QUOT
038200             REMAINDER WK-C-VRPT-SLOT.
038300     ADD     1                     TO  WK-C-VRPT-SLOT.
038400*                                   1-BASED SLOT 1..LIMIT
038500     SET     WK-C-VRPT-IX          TO  WK-C-VRPT-SLOT.
038600*
038700     MOVE TSWLOG-TRANSACTION-ID TO WK-C-VRPT-R-TXNID(WK-C-VRPT-IX)
038800     MOVE TSWLOG-MTI TO WK-C-VRPT-R-MTI(WK-C-VRPT-IX)
038900     MOVE TSWLOG-PROC-CODE TO WK-C-VRPT-R-PROCD(WK-C-VRPT-IX)
039000     MOVE TSWLOG-AMOUNT TO WK-C-VRPT-R-AMOUNT(WK-C-VRPT-IX)
039100     MOVE TSWLOG-STAN TO WK-C-VRPT-R-STAN(WK-C-VRPT-IX)
039200     MOVE TSWLOG-RRN TO WK-C-VRPT-R-RRN(WK-C-VRPT-IX)
039300     MOVE TSWLOG-RESP-CODE TO WK-C-VRPT-R-RESPCD(WK-C-VRPT-IX)
039400     MOVE TSWLOG-TERM-ID TO WK-C-VRPT-R-TERMID(WK-C-VRPT-IX)
039500     MOVE TSWLOG-MERCH-ID TO WK-C-VRPT-R-MERCHID(WK-C-VRPT-IX)
039600     MOVE TSWLOG-DIRECTION TO WK-C-VRPT-R-DIRECT(WK-C-VRPT-IX)
039700     MOVE TSWLOG-TIMESTAMP TO WK-C-VRPT-R-TSTAMP(WK-C-VRPT-IX).
039800*
039900     IF      WK-C-VRPT-BUF-COUNT  <  WK-C-VRPT-LIMIT
040000             ADD 1                 TO  WK-C-VRPT-BUF-COUNT.
040100*
040200     READ TSWLOGF
040300         AT END SET WK-C-EOF-REQUEST-FILE TO TRUE.
040400*
040500 D199-LOAD-RECENT-ROW-EX.
040600     EXIT.
040700*
040800 D200-PRINT-RECENT-ROWS.
040900     SET     WK-C-VRPT-IX           TO  WK-C-VRPT-SLOT.
041000*                                   LAST SLOT FILLED = MOST RECENT
041100     MOVE    ZERO                   TO  WK-C-VRPT-PRINTED.
041200*
041300 D210-PRINT-ONE-ROW.
041400     MOVE    SPACES                 TO  WK-C-VRPT-PRINT-LINE.
041500     STRING  WK-C-VRPT-R-TXNID(WK-C-VRPT-IX)   DELIMITED BY SIZE
041600             " "                                DELIMITED BY SIZE
041700             WK-C-VRPT-R-MTI(WK-C-VRPT-IX)      DELIMITED BY SIZE
041800             " "                                DELIMITED BY SIZE
041900             WK-C-VRPT-R-PROCD(WK-C-VRPT-IX)    DELIMITED BY SIZE
042000             " "                                DELIMITED BY SIZE
042100             WK-C-VRPT-R-AMOUNT(WK-C-VRPT-IX)   DELIMITED BY SIZE
042200             " "                                DELIMITED BY SIZE
042300             WK-C-VRPT-R-STAN(WK-C-VRPT-IX)     DELIMITED BY SIZE
042400             " "                                DELIMITED BY SIZE
042500             WK-C-VRPT-R-RRN(WK-C-VRPT-IX)      DELIMITED BY SIZE
042600             " "                                DELIMITED BY SIZE
042700             WK-C-VRPT-R-RESPCD(WK-C-VRPT-IX)   DELIMITED BY SIZE
042800             " "                                DELIMITED BY SIZE
042900             WK-C-VRPT-R-TERMID(WK-C-VRPT-IX)   DELIMITED BY SIZE
043000             " "                                DELIMITED BY SIZE
043100             WK-C-VRPT-R-MERCHID(WK-C-VRPT-IX)  DELIMITED BY SIZE
043200             " "                                DELIMITED BY SIZE
043300             WK-C-VRPT-R-DIRECT(WK-C-VRPT-IX)   DELIMITED BY SIZE
043400             " "                                DELIMITED BY SIZE
043500             WK-C-VRPT-R-TSTAMP(WK-C-VRPT-IX)   DELIMITED BY SIZE
043600             INTO WK-C-VRPT-PRINT-TEXT.
043700     WRITE   WK-C-VRPT-PRINT-LINE.
043800*
043900     ADD     1                      TO  WK-C-VRPT-PRINTED.
044000     SUBTRACT 1                     FROM WK-C-VRPT-SLOT.
044100     IF      WK-C-VRPT-SLOT  <  1
044200             MOVE WK-C-VRPT-LIMIT   TO  WK-C-VRPT-SLOT.
044300     SET     WK-C-VRPT-IX           TO  WK-C-VRPT-SLOT.
044400*
044500     IF      WK-C-VRPT-PRINTED  <  WK-C-VRPT-BUF-COUNT
044600             GO TO D210-PRINT-ONE-ROW.
044700*
044800 D299-PRINT-RECENT-ROWS-EX.
044900     EXIT.
045000*
045100*---------------------------------------------------------------*
045200* E000 - HOURLY TRANSACTION COUNTS REPORT.  SEPARATE PASS OF
045300*        TSWLOGF (THE RECENT-TRANSACTIONS LIMIT MAY BE SMALLER
045400*        THAN 24 HOURS OF TRAFFIC, SO THE TWO REPORTS CANNOT
045500*        SHARE ONE BUFFER).  ONLY RECORDS WHOSE TIMESTAMP FALLS
045600*        ON OR AFTER YESTERDAY'S CURRENT-HOUR MARK ARE COUNTED.
045700*        SWH-021 / SWH-066.                                       SWH021
045800*---------------------------------------------------------------*
045900 E000-HOURLY-COUNTS-REPORT.
046000     MOVE SPACES TO WK-C-VRPT-PRINT-LINE.
046100     WRITE WK-C-VRPT-PRINT-LINE.
046200     MOVE "HOUR (00-23)     TRANSACTION-COUNT"
046300                                 TO  WK-C-VRPT-PRINT-TEXT.
046400     WRITE WK-C-VRPT-PRINT-LINE.
046500*
046600     PERFORM F000-COMPUTE-CUTOFF THRU F099-COMPUTE-CUTOFF-EX.
046700*
046800     SET     WK-C-VRPT-HX           TO  1.
046900     PERFORM VARYING WK-C-VRPT-HX FROM 1 BY 1
047000             UNTIL WK-C-VRPT-HX  >  24
047100             MOVE ZERO TO WK-C-VRPT-HOUR-COUNT(WK-C-VRPT-HX).
047200*
047300     OPEN INPUT TSWLOGF.
047400     IF      WK-C-FILE-STATUS  NOT  =  "00"
047500             MOVE SPACES            TO WK-C-VRPT-PRINT-LINE
047600             MOVE "TSWLOGF NOT AVAILABLE"
047700                                       TO WK-C-VRPT-PRINT-TEXT
047800             WRITE WK-C-VRPT-PRINT-LINE
047900             GO TO E099-HOURLY-COUNTS-REPORT-EX.
048000*
048100     MOVE    "N"                     TO  WK-C-EOF-SWITCH.
048200     READ TSWLOGF
048300         AT END SET WK-C-EOF-REQUEST-FILE TO TRUE.
048400     PERFORM E100-TALLY-ONE-RECORD THRU E199-TALLY-ONE-RECORD-EX
048500         UNTIL WK-C-EOF-REQUEST-FILE.
048600     CLOSE TSWLOGF.
048700*
048800     PERFORM E200-PRINT-HOUR-BUCKETS
048900  THRU E299-PRINT-HOUR-BUCKETS-EX.
049000*
049100 E099-HOURLY-COUNTS-REPORT-EX.
049200     EXIT.
049300*
049400 E100-TALLY-ONE-RECORD.
049500     MOVE    TSWLOG-TS-CCYY          TO  WK-C-VRPT-LOG-TS-CCYY.
049600     MOVE    TSWLOG-TS-MM            TO  WK-C-VRPT-LOG-TS-MM.
049700     MOVE    TSWLOG-TS-DD            TO  WK-C-VRPT-LOG-TS-DD.
049800     MOVE    TSWLOG-TS-HH            TO  WK-C-VRPT-LOG-TS-HH.
049900*
050000     SET     WK-C-VRPT-NOT-IN-WINDOW TO  TRUE.
050100     IF      WK-C-VRPT-LOG-TS-CCYY  >  WK-C-VRPT-CUTOFF-CCYY
050200             SET WK-C-VRPT-IN-WINDOW TO TRUE
050300     ELSE
050400     IF      WK-C-VRPT-LOG-TS-CCYY  =  WK-C-VRPT-CUTOFF-CCYY
050500       AND   WK-C-VRPT-LOG-TS-MM    >  WK-C-VRPT-CUTOFF-MM
050600             SET WK-C-VRPT-IN-WINDOW TO TRUE
050700     ELSE
050800     IF      WK-C-VRPT-LOG-TS-CCYY  =  WK-C-VRPT-CUTOFF-CCYY
050900       AND   WK-C-VRPT-LOG-TS-MM    =  WK-C-VRPT-CUTOFF-MM
051000       AND   WK-C-VRPT-LOG-TS-DD    >  WK-C-VRPT-CUTOFF-DD
051100             SET WK-C-VRPT-IN-WINDOW TO TRUE
051200     ELSE
051300     IF      WK-C-VRPT-LOG-TS-CCYY  =  WK-C-VRPT-CUTOFF-CCYY
051400       AND   WK-C-VRPT-LOG-TS-MM    =  WK-C-VRPT-CUTOFF-MM
051500       AND   WK-C-VRPT-LOG-TS-DD    =  WK-C-VRPT-CUTOFF-DD
051600       AND   WK-C-VRPT-LOG-TS-HH    NOT  <  WK-C-VRPT-CUTOFF-HH
051700             SET WK-C-VRPT-IN-WINDOW TO TRUE.
051800*
051900     IF      WK-C-VRPT-IN-WINDOW
052000             MOVE WK-C-VRPT-LOG-TS-HH TO WK-C-VRPT-HOUR-SUBS
052100             ADD  1                   TO WK-C-VRPT-HOUR-SUBS
052200             SET  WK-C-VRPT-HX        TO WK-C-VRPT-HOUR-SUBS
052300             ADD  1  TO WK-C-VRPT-HOUR-COUNT(WK-C-VRPT-HX).
052400*
052500     READ TSWLOGF
052600         AT END SET WK-C-EOF-REQUEST-FILE TO TRUE.
052700*
052800 E199-TALLY-ONE-RECORD-EX.
052900     EXIT.
053000*
053100 E200-PRINT-HOUR-BUCKETS.
053200     PERFORM VARYING WK-C-VRPT-HX FROM 1 BY 1
053300             UNTIL WK-C-VRPT-HX  >  24
053400*                                   SPARSE - ONLY NON-ZERO HOURS
053500*                                   ARE PRINTED, PER SWH-021.     SWH021
053600             IF WK-C-VRPT-HOUR-COUNT(WK-C-VRPT-HX)  >  ZERO
053700                 SET  WK-C-VRPT-HOUR-SUBS FROM WK-C-VRPT-HX
053800                 SUBTRACT 1 FROM WK-C-VRPT-HOUR-SUBS
053900                 PERFORM E210-PRINT-ONE-HOUR
054000                    THRU E219-PRINT-ONE-HOUR-EX.
054100*
054200 E299-PRINT-HOUR-BUCKETS-EX.
054300     EXIT.
054400*
054500 E210-PRINT-ONE-HOUR.
054600     MOVE    SPACES                  TO  WK-C-VRPT-PRINT-LINE.
054700     MOVE    WK-C-VRPT-HOUR-SUBS      TO  WK-C-VRPT-HOUR-EDIT.
054800     MOVE    WK-C-VRPT-HOUR-COUNT(WK-C-VRPT-HX)
054900                                       TO  WK-C-VRPT-HCOUNT-EDIT.
055000     STRING  WK-C-VRPT-HOUR-EDIT                DELIMITED BY SIZE
055100             "               "                   DELIMITED BY SIZE
055200             WK-C-VRPT-HCOUNT-EDIT              DELIMITED BY SIZE
055300             INTO WK-C-VRPT-PRINT-TEXT.
055400     WRITE   WK-C-VRPT-PRINT-LINE.
055500*
055600 E219-PRINT-ONE-HOUR-EX.
055700     EXIT.
055800*
055900*---------------------------------------------------------------*
056000* F000 - COMPUTE THE 24-HOUR CUT-OFF - YESTERDAY'S DATE AT THE
056100*        CURRENT HOUR.  A RECORD QUALIFIES IF ITS DATE/HOUR IS
056200*        NOT EARLIER THAN THIS MARK.  SWH-066.                    SWH066
056300*---------------------------------------------------------------*
056400 F000-COMPUTE-CUTOFF.
056500     ACCEPT  WK-C-CURR-DATE-RAW      FROM  DATE.
056600*
056700     IF      WK-C-CURR-YY  <  50
056800             COMPUTE WK-C-CURR-CCYY-WORK = 2000 + WK-C-CURR-YY
056900     ELSE
057000             COMPUTE WK-C-CURR-CCYY-WORK = 1900 + WK-C-CURR-YY.
057100*
057200     ACCEPT  WK-C-CURR-TIME-RAW      FROM  TIME.
057300     MOVE    WK-C-CURR-CCYY-WORK      TO  WK-C-VRPT-CUTOFF-CCYY.
057400     MOVE    WK-C-CURR-MM             TO  WK-C-VRPT-TODAY-MM.
057500     MOVE    WK-C-CURR-DD             TO  WK-C-VRPT-TODAY-DD.
057600     MOVE    WK-C-CURR-HH             TO  WK-C-VRPT-CUTOFF-HH.
057700*
057800     IF      WK-C-VRPT-TODAY-DD  >  1
057900             COMPUTE WK-C-VRPT-CUTOFF-DD = WK-C-VRPT-TODAY-DD - 1
058000             MOVE WK-C-VRPT-TODAY-MM  TO  WK-C-VRPT-CUTOFF-MM
058100     ELSE
058200             PERFORM F100-ROLL-BACK-A-MONTH
058300                THRU F199-ROLL-BACK-A-MONTH-EX.
058400*
058500 F099-COMPUTE-CUTOFF-EX.
058600     EXIT.
058700*
058800 F100-ROLL-BACK-A-MONTH.
058900     IF      WK-C-VRPT-TODAY-MM  >  1
059000             COMPUTE WK-C-VRPT-CUTOFF-MM = WK-C-VRPT-TODAY-MM - 1
059100     ELSE
059200             MOVE 12                TO  WK-C-VRPT-CUTOFF-MM
059300             COMPUTE WK-C-VRPT-CUTOFF-CCYY =
059400                     WK-C-VRPT-CUTOFF-CCYY - 1.
059500*
059600     DIVIDE  WK-C-VRPT-CUTOFF-CCYY  BY  4
059700             GIVING WK-C-VRPT-LEAP-TEST
059800             REMAINDER WK-C-VRPT-LEAP-REM.
059900*
060000     MOVE    WK-C-VRPT-DAYS-IN-MONTH(WK-C-VRPT-CUTOFF-MM)
060100                                       TO  WK-C-VRPT-CUTOFF-DD.
060200     IF      WK-C-VRPT-CUTOFF-MM  =  2
060300       AND   WK-C-VRPT-LEAP-REM   =  0
060400             MOVE 29                TO  WK-C-VRPT-CUTOFF-DD.
060500*
060600 F199-ROLL-BACK-A-MONTH-EX.
060700     EXIT.
060800*
060900*---------------------------------------------------------------*
061000*                   PROGRAM SUBROUTINE                         *
061100*---------------------------------------------------------------*
061200 Z000-END-PROGRAM-ROUTINE.
061300     CLOSE TSWRPTF.
061400*
061500 Z999-END-PROGRAM-ROUTINE-EX.
061600     EXIT.
061700*
061800******************************************************************
061900************** END OF PROGRAM SOURCE -  AS2VRPT ***************
062000******************************************************************
062100
062200
