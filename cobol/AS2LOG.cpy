000100* AS2LOG.cpybk
000200*****************************************************************
000300* TRANSACTION LOG RECORD - AUDIT/HISTORY OF AS2805 SWITCH
000400*****************************************************************
000500* I-O FORMAT: TSWLOGR  FOR FILE TSWLOGF
000600* ONE ROW PER INBOUND OR OUTBOUND MESSAGE.  RAW-MESSAGE CARRIES
000700* A FORMATTED FIELD-BY-FIELD DUMP OF THE MESSAGE WITH THE PAN,
000800* TRACK 2 AND PIN DATA FIELDS MASKED - SEE AS2VLOG PARAGRAPH
000900* C000-BUILD-RAW-MESSAGE-DUMP.
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* AS2001 08/03/2026 HULIME  INITIAL VERSION.  REQ# SWH-004.       SWH004
001400*****************************************************************
001500 01  TSWLOG-RECORD.
001600     05  TSWLOG-TRANSACTION-ID     PIC X(17).
001700*                                   TX + 15-DIGIT SEQUENCE
001800     05  TSWLOG-MTI                PIC X(04).
001900     05  TSWLOG-PROC-CODE          PIC X(06).
002000*                                   DE-3
002100     05  TSWLOG-AMOUNT             PIC X(12).
002200*                                   DE-4 - STORED AS DISPLAY TEXT
002300     05  TSWLOG-TRAN-DATETIME      PIC X(10).
002400*                                   DE-7
002500     05  TSWLOG-STAN               PIC X(06).
002600*                                   DE-11
002700     05  TSWLOG-RRN                PIC X(12).
002800*                                   DE-37
002900     05  TSWLOG-RESP-CODE          PIC X(02).
003000*                                   DE-39
003100     05  TSWLOG-TERM-ID            PIC X(08).
003200*                                   DE-41
003300     05  TSWLOG-MERCH-ID           PIC X(15).
003400*                                   DE-42
003500     05  TSWLOG-DIRECTION          PIC X(10).
003600         88  TSWLOG-DIR-RECEIVED   VALUE "RECEIVED  ".
003700         88  TSWLOG-DIR-SENT       VALUE "SENT      ".
003800     05  TSWLOG-RAW-MESSAGE        PIC X(4000).
003900*                                   FIELD-BY-FIELD DUMP, MASKED
004000     05  TSWLOG-TIMESTAMP          PIC X(26).
004100*                                   TIMESTAMP OF THE LOG WRITE
004200     05  FILLER                    PIC X(01).
004300*
004400 01  TSWLOG-RAW-MSG-LINES REDEFINES TSWLOG-RAW-MESSAGE.
004500     05  TSWLOG-RAW-LINE OCCURS 40 TIMES
004600                                   PIC X(100).
004700*                                   ONE PRINTABLE LINE PER FIELD
004800*
004900 01  TSWLOG-TS-PARTS REDEFINES TSWLOG-TIMESTAMP.
005000     05  TSWLOG-TS-CCYY            PIC X(04).
005100     05  FILLER                    PIC X(01).
005200     05  TSWLOG-TS-MM              PIC X(02).
005300     05  FILLER                    PIC X(01).
005400     05  TSWLOG-TS-DD              PIC X(02).
005500     05  FILLER                    PIC X(01).
005600     05  TSWLOG-TS-HH              PIC X(02).
005700*                                   HOUR OF DAY - HOURLY REPORT
005800     05  FILLER                    PIC X(13).
005900
006000
